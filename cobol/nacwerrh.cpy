000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwerrh.cpy                                            *
000131*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000132*                                                              *
000133* Element of Designing and Programming CICS Applications book  *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* This book used to describe the commarea handed to the on-line
000220* ABEND/error handler program. The batch posting engine has no
000230* terminal user to explain a problem to, so the same byte is
000240* now used to tell the driver WHY a request was or was not
000250* posted, for the detail line NACT01 writes to TRANSACTION-LOG.
000260*
000270* AMENDMENT HISTORY
000280*
000290*  06/11/03  TWH  CR-4471 REWORKED - WAS THE ERROR-HANDLER
000300*            COMMAREA LAYOUT, IS NOW THE POSTING-STATUS/
000310*            REJECT-REASON CODE RETURNED BY NACT02 ON EVERY
000320*            CALL (SEE WS-ERRH-STATUS BELOW).
000325*  02/09/04  TWH  CR-4602 DROPPED THE UNUSED BAD-PIN/ACCT-
000326*            CLOSED/SAME-ACCOUNT CODES - A PIN MISMATCH IS
000327*            REPORTED AS ACCT-NOT-FOUND SO A REJECTED REQUEST
000328*            NEVER REVEALS WHICH OF THE TWO WAS WRONG, AND
000329*            NEITHER OF THE OTHER TWO TURNED OUT TO BE NEEDED.
000330*
000400     05  WS-ERRH-STATUS                PIC X(2).
000500         88  WS-ERRH-ACCEPTED          VALUE '00'.
000600         88  WS-ERRH-INVALID-AMOUNT    VALUE '10'.
000700         88  WS-ERRH-INSUFF-FUNDS      VALUE '11'.
000800         88  WS-ERRH-EXCEEDS-MAXIMUM   VALUE '12'.
000900         88  WS-ERRH-ACCT-NOT-FOUND    VALUE '20'.
001300         88  WS-ERRH-INVALID-DATA      VALUE '30'.
001400         88  WS-ERRH-INVALID-STATE     VALUE '31'.
001500         88  WS-ERRH-INVALID-DOB       VALUE '32'.
001600         88  WS-ERRH-UNKNOWN-TRAN-CODE VALUE '99'.
001700*
001800* One-line explanation corresponding to WS-ERRH-STATUS, printed
001900* on TRANSACTION-LOG next to every rejected request.
002000*
002100     05  WS-ERRH-REASON-TEXT           PIC X(30).
002200     05  FILLER                        PIC X(10) VALUE SPACES.

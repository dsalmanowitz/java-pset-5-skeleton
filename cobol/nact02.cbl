000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NACT02.
000120 AUTHOR.       T W HEPPENSTALL.
000130 INSTALLATION. IBM HURSLEY.
000140 DATE-WRITTEN. FEBRUARY 1988.
000150 DATE-COMPILED.
000160 SECURITY.     NONE.
000170*
000180*-------------------------------------------------------------*
000190*                                                               *
000200*               @BANNER_START@                                 *
000210*      nact02.cbl                                              *
000220*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000230*                                                               *
000240* Element of Designing and Programming CICS Applications book  *
000250*               @BANNER_END@                                   *
000260*                                                               *
000270*-------------------------------------------------------------*
000280*
000290***************************************************************
000300*
000310*    DESCRIPTION
000320*
000330* THIS PROGRAM IS THE POSTING ENGINE FOR THE NIGHTLY ACCOUNT-
000340* MAINTENANCE SUITE. IT APPLIES ONE QUEUED ATM REQUEST (OPEN,
000350* DEPOSIT, WITHDR, XFER, CLOSE, SETPIN, SETPHN OR SETADR) TO
000360* THE IN-MEMORY ACCOUNT-MASTER TABLE HELD BY THE CALLER AND
000370* HANDS BACK A STATUS CODE AND A ONE-LINE RESULT TEXT FOR THE
000380* TRANSACTION LOG.
000390*
000400* THIS IS THE SAME POSTING LOGIC THE OLD TELLER FRONT END USED
000410* TO LINK TO A RECORD AT A TIME ON ACCTFIL. THE FRONT END IS
000420* GONE, THE RECORD-AT-A-TIME FILE I/O IS GONE WITH IT, BUT THE
000430* RULES FOR WHAT MAKES A REQUEST GOOD OR BAD HAVE NOT CHANGED,
000440* SO THIS PROGRAM KEPT THEM AND THE CALLING CONVENTION CHANGED
000450* AROUND IT - NACT01 NOW CALLS IT ONCE PER QUEUED REQUEST IN
000460* PLACE OF THE EXEC CICS LINK THE BMS MODULE USED TO ISSUE.
000470*
000480***************************************************************
000490*     AMENDMENT HISTORY
000500*
000510*  02/11/88  TWH          ORIGINAL. CRUD ENGINE FOR THE ON-LINE
000520*                 ACCOUNT-MAINTENANCE TRANSACTION, LINKED TO BY
000530*                 THE BMS FRONT END (NACT01) WITH THE REQUEST
000540*                 AND REPLY CARRIED IN A DFHCOMMAREA (NACCCRUD).
000550*  06/02/89  TWH          ADDED THE LOGICAL-LOCKING CHECKS (SEE
000560*                 NACWLOCK) SO TWO TELLERS COULD NOT UPDATE THE
000570*                 SAME ACCOUNT AT THE SAME TIME.
000580*  08/14/92  PXJ          VALIDATION OF THE STATE ABBREVIATION
000590*                 ON OPEN/SETADR MOVED OUT TO A SEPARATE LOOKUP
000600*                 PROGRAM (NACT05) SO THE STATE TABLE COULD BE
000610*                 MAINTAINED WITHOUT RECOMPILING THIS PROGRAM.
000620*  11/23/98  RPK  Y2K      YEAR-2000 REVIEW OF THIS SUITE. ALL
000630*                 DATE FIELDS ON THE COMMAREA WERE ALREADY FOUR-
000640*                 DIGIT YEAR; NO CHANGES REQUIRED IN THIS MODULE.
000650*  06/11/03  TWH  CR-4471  REWRITTEN FOR THE NIGHTLY BATCH SUITE.
000660*                 THE LOGICAL-LOCKING AND DFHCOMMAREA READ/
000670*                 REWRITE LOGIC IS GONE - NACT01 NOW PASSES THE
000680*                 ENTIRE IN-MEMORY MASTER TABLE ON THE CALL AND
000690*                 THIS PROGRAM POSTS DIRECTLY AGAINST THE TABLE
000700*                 ENTRY, ONE QUEUED REQUEST AT A TIME. THE OLD
000710*                 CRUD VERBS (CREATE/READ/UPDATE/DELETE/LOCK/
000720*                 FREE) ARE REPLACED BY THE EIGHT ATM TRAN-CODES
000730*                 LISTED ABOVE.
000740*  02/09/04  TWH  CR-4602  ADDED THE EXPLICIT 0.01 MINIMUM-AMOUNT
000750*                 CHECK AHEAD OF THE NORMAL DEPOSIT/WITHDRAWAL
000760*                 VALIDATION - A ZERO-AMOUNT REQUEST WAS SLIPPING
000770*                 THROUGH AS AN ACCEPTED NO-OP AND THROWING THE
000780*                 DAILY RECONCILIATION COUNTS OFF BY ONE.
000790*
000800***************************************************************
000810*     FILES
000820*
000830*     NONE - THIS PROGRAM DOES NO FILE I/O OF ITS OWN. IT IS
000840*     CALLED WITH THE CALLER'S IN-MEMORY MASTER TABLE AND POSTS
000850*     DIRECTLY AGAINST IT; NACT01 OWNS THE PHYSICAL ACCTFIL.
000860*
000870***************************************************************
000880*     CICS RESOURCES
000890*
000900*     NONE - THIS SUITE NO LONGER RUNS UNDER CICS.
000910*
000920***************************************************************
000930*     UTILITIES
000940*
000950*     NONE
000960*
000970***************************************************************
000980*     COPYBOOKS
000990*
001000*     NACWLITS - Common working storage.
001010*     NACWERRH - Posting-status/reject-reason code returned on
001020*                every call.
001030*     NACCSTAT - Call interface to the state lookup program
001040*                (NACT05).
001050*     NACWTRAN - Layout of one queued ATM request.
001060*     NACWTREC - Layout of one account-master table entry.
001070*     NACCCTRN - Call interface from the batch driver (NACT01)
001080*                to this program.
001090*
001100***************************************************************
001110*
001120 ENVIRONMENT DIVISION.
001130 CONFIGURATION SECTION.
001140 SPECIAL-NAMES.
001150     C01 IS TOP-OF-FORM.
001160*
001170 DATA DIVISION.
001180*
001190 WORKING-STORAGE SECTION.
001200*
001210*    Store eye-catcher details to aid dump reading
001220*
001230 01  WS-DEBUG-DETAILS.
001240     05  FILLER                        PIC X(32)
001250           VALUE "NACT02-------WORKING STORAGE  ".
001260     05  FILLER                        PIC X(08) VALUE SPACES.
001270*
001280* Various values which the programs in this suite might need
001290* to be changed are placed in this one copy book.
001300*
001310 01  FILLER.
001320     05  FILLER                        PIC X(36) VALUE
001330         '********  NACWLITS COPYBOOK  *******'.
001340     COPY NACWLITS.
001350*
001360* Posting-status/reject-reason code handed back to the caller
001370* on every call - see NACWERRH for the full list of codes.
001380*
001390 01  FILLER.
001400     05  FILLER                        PIC X(36) VALUE
001410         '********  NACWERRH COPYBOOK  *******'.
001420     COPY NACWERRH.
001430*
001440* Call interface to the state-name lookup program (NACT05),
001450* used while validating an OPEN or SETADR request.
001460*
001470 01  CA-STATE-AREA.
001480     05  FILLER                        PIC X(36) VALUE
001490         '********  NACCSTAT COPYBOOK  *******'.
001500     COPY NACCSTAT.
001510*
001520* Subscripts and switches used while searching the master
001530* table. Binary throughout for the same reason NACT01 keeps
001540* its own subscripts binary - the table can run to several
001550* thousand entries.
001560*
001570 01  FILLER.
001580     05  WS-SRCH-IX                    PIC S9(7) COMP VALUE 0.
001590     05  WS-POST-IX                    PIC S9(7) COMP VALUE 0.
001600     05  WS-FOUND-SW                   PIC X     VALUE 'N'.
001610         88  WS-ACCOUNT-FOUND          VALUE 'Y'.
001620     05  WS-DEST-FOUND-SW              PIC X     VALUE 'N'.
001630         88  WS-DEST-ACCOUNT-FOUND     VALUE 'Y'.
001640     05  FILLER                        PIC X(10) VALUE SPACES.
001650*
001660* Work fields for converting TRAN-DOB (MM/DD/YYYY teller text)
001670* to the packed CCYYMMDD form ACCT-DOB is kept in, and for
001680* re-expressing a stored date of birth as report text (e.g.
001690* JANUARY 5, 1990) for the OPEN acceptance message.
001700*
001710 01  FILLER.
001720     05  WS-DOB-VALID-SW               PIC X     VALUE 'N'.
001730         88  WS-DOB-IS-VALID           VALUE 'Y'.
001740     05  WS-DOB-MM-TEXT                PIC X(2)  VALUE SPACES.
001750     05  WS-DOB-DD-TEXT                PIC X(2)  VALUE SPACES.
001760     05  WS-DOB-CCYY-TEXT              PIC X(4)  VALUE SPACES.
001770     05  WS-DOB-MM-N                   PIC 9(2)  VALUE 0.
001780     05  WS-DOB-DD-N                   PIC 9(2)  VALUE 0.
001790     05  WS-DOB-CCYY-N                 PIC 9(4)  VALUE 0.
001800     05  WS-DOB-CCYYMMDD               PIC 9(8)  VALUE 0.
001810     05  WS-DOB-CCYYMMDD-R REDEFINES
001820         WS-DOB-CCYYMMDD.
001830         10  WS-DOB-R-CCYY             PIC 9(4).
001840         10  WS-DOB-R-MM               PIC 9(2).
001850         10  WS-DOB-R-DD               PIC 9(2).
001860     05  WS-DOB-DD-EDIT                PIC Z9.
001870     05  WS-DOB-LEAD-SPACES            PIC S9(3) COMP VALUE 0.
001880     05  WS-DOB-MONTH-TEXT             PIC X(9)  VALUE SPACES.
001890     05  WS-DOB-TEXT                   PIC X(24) VALUE SPACES.
001900     05  FILLER                        PIC X(10) VALUE SPACES.
001910*
001920* Table of month names for the date-of-birth report text,
001930* built the way every lookup table in this shop is built - a
001940* block of concatenated literals, REDEFINED as an OCCURS table.
001950* No SEARCH is needed, the table is dense 1 through 12 and is
001960* subscripted directly by WS-DOB-MM-N/WS-DOB-R-MM.
001970*
001980 01  WS-MONTH-TABLE-LITERALS.
001990     05  FILLER                        PIC X(9) VALUE 'JANUARY  '.
002000     05  FILLER                        PIC X(9) VALUE 'FEBRUARY '.
002010     05  FILLER                        PIC X(9) VALUE 'MARCH    '.
002020     05  FILLER                        PIC X(9) VALUE 'APRIL    '.
002030     05  FILLER                        PIC X(9) VALUE 'MAY      '.
002040     05  FILLER                        PIC X(9) VALUE 'JUNE     '.
002050     05  FILLER                        PIC X(9) VALUE 'JULY     '.
002060     05  FILLER                        PIC X(9) VALUE 'AUGUST   '.
002070     05  FILLER                        PIC X(9) VALUE 'SEPTEMBER'.
002080     05  FILLER                        PIC X(9) VALUE 'OCTOBER  '.
002090     05  FILLER                        PIC X(9) VALUE 'NOVEMBER '.
002100     05  FILLER                        PIC X(9) VALUE 'DECEMBER '.
002110 01  WS-MONTH-TABLE REDEFINES WS-MONTH-TABLE-LITERALS.
002120     05  WS-MONTH-NAME OCCURS 12 TIMES PIC X(9).
002130*
002140* Work fields for validating/posting a new PIN (SETPIN).
002150*
002160 01  FILLER.
002170     05  WS-NEW-PIN-TEXT               PIC X(4)  VALUE SPACES.
002180     05  WS-NEW-PIN-NUM                PIC 9(4)  VALUE 0.
002190     05  FILLER                        PIC X(10) VALUE SPACES.
002200*
002210* Work fields for re-expressing a 10-digit phone number as
002220* (AAA) BBB-CCCC for the transaction log, and for editing a
002230* packed balance as a dollars-and-cents string with comma
002240* insertion for the same purpose. Same left-justify technique
002250* NACT01 uses to re-express the balance on ACCTFIL - the
002260* INSPECT TALLYING count of leading spaces followed by a
002270* reference-modified MOVE.
002280*
002290 01  FILLER.
002300     05  WS-PHONE-DIGITS               PIC 9(10) VALUE 0.
002310     05  WS-PHONE-DIGITS-X REDEFINES
002320         WS-PHONE-DIGITS               PIC X(10).
002330     05  WS-PHONE-TEXT                 PIC X(14) VALUE SPACES.
002340     05  WS-CURRENCY-EDIT              PIC $$$,$$$,$$$,$$9.99.
002350     05  WS-CURRENCY-LEAD-SPACES       PIC S9(3) COMP VALUE 0.
002360     05  WS-CURRENCY-TEXT              PIC X(19) VALUE SPACES.
002370     05  FILLER                        PIC X(10) VALUE SPACES.
002380*
002390* E-POST-TRANSFER shares the deposit/withdrawal core paragraphs
002400* and their common X-FORMAT-DETAIL-TEXT helper for both legs of
002410* an XFER, so the second (deposit) leg overwrites the result
002420* text/balance the first (withdrawal) leg left behind. These two
002430* fields hold the source leg's own text/balance across the
002440* deposit leg so E-POST-TRANSFER can put them back once both
002450* legs have posted - the detail line prints against TRAN-ACCT,
002460* which is the source account, not the destination.
002470*
002480 01  FILLER.
002490     05  WS-XFER-SRC-TEXT              PIC X(30) VALUE SPACES.
002500     05  WS-XFER-SRC-BALANCE           PIC S9(12)V99 VALUE 0.
002510*
002520* Work fields for reporting the old value of a field alongside
002530* the new one on a SETPIN/SETPHN/SETADR acceptance message - the
002540* MOVE that posts the new value always destroys the old one, so
002550* it has to be captured here first.
002560*
002570     05  WS-OLD-PIN-NUM                PIC 9(4)  VALUE 0.
002580     05  WS-OLD-PHONE-TEXT             PIC X(14) VALUE SPACES.
002590     05  WS-OLD-ZIP                    PIC X(5)  VALUE SPACES.
002600     05  FILLER                        PIC X(10) VALUE SPACES.
002610*
002620* LK-CALL-AREA is the interface from NACT01 described in
002630* NACCCTRN - the request, the reply and the table-index
002640* results are all carried in this one group.
002650*
002660 LINKAGE SECTION.
002670*
002680 01  LK-CALL-AREA.
002690     COPY NACCCTRN.
002700*
002710* LK-MAX-ACCT-NUMBER is passed BY REFERENCE so that an OPEN
002720* request updates the caller's own highest-account-number
002730* counter, the same way LK-ACCT-COUNT below updates the
002740* caller's row count when a new entry is appended.
002750*
002760 01  LK-MAX-ACCT-NUMBER                PIC 9(9).
002770*
002780* LK-ACCT-COUNT is the number of entries currently in the
002790* table - incrementing it here on an OPEN extends the table
002800* the caller sees, because it is passed BY REFERENCE.
002810*
002820 01  LK-ACCT-COUNT                     PIC S9(7) COMP.
002830*
002840* The master table itself. The 03-level OCCURS group lets
002850* NACWTREC's own 05-level fields be COPYd in as its
002860* subordinates unchanged - see NACT01 for the same technique.
002870*
002880 01  LK-MASTER-TABLE.
002890     03  LK-MASTER-ENTRY OCCURS 1 TO 50000 TIMES
002900                  DEPENDING ON LK-ACCT-COUNT.
002910         COPY NACWTREC.
002920*
002930 PROCEDURE DIVISION USING LK-CALL-AREA
002940                          LK-MASTER-TABLE
002950                          LK-ACCT-COUNT
002960                          LK-MAX-ACCT-NUMBER.
002970*
002980****************************************************************
002990*    NACT02-MAIN
003000*
003010* Dispatches the queued request on TRAN-CODE to the paragraph
003020* that posts it, then returns to the caller. A code this
003030* program does not recognise is rejected rather than abended -
003040* a bad TRAN-CODE on the queue file is a data problem for the
003050* operator to chase, not a reason to dump the whole run.
003060*
003070 NACT02-MAIN SECTION.
003080 NACT02-010.
003090     EVALUATE TRUE
003100         WHEN TRAN-IS-OPEN
003110             PERFORM B-OPEN-NEW-ACCOUNT
003120         WHEN TRAN-IS-DEPOSIT
003130             PERFORM C-POST-DEPOSIT
003140         WHEN TRAN-IS-WITHDRAW
003150             PERFORM D-POST-WITHDRAWAL
003160         WHEN TRAN-IS-TRANSFER
003170             PERFORM E-POST-TRANSFER
003180         WHEN TRAN-IS-CLOSE
003190             PERFORM F-CLOSE-ACCOUNT
003200         WHEN TRAN-IS-SET-PIN
003210             PERFORM G-CHANGE-PIN
003220         WHEN TRAN-IS-SET-PHONE
003230             PERFORM H-CHANGE-PHONE
003240         WHEN TRAN-IS-SET-ADDRESS
003250             PERFORM I-CHANGE-ADDRESS
003260         WHEN OTHER
003270             PERFORM Z-REJECT-UNKNOWN-CODE
003280     END-EVALUATE.
003290 END-NACT02-MAIN. EXIT PROGRAM. EJECT.
003300*
003310****************************************************************
003320*    B-OPEN-NEW-ACCOUNT
003330*
003340* Validates a new-account request field by field and, if every
003350* field is good, appends a new row to the master table with
003360* the next account number and a zero opening balance.
003370*
003380 B-OPEN-NEW-ACCOUNT SECTION.
003390 B-010.
003400     IF TRAN-TEXT-1 = SPACES OR TRAN-TEXT-2 = SPACES
003410     OR TRAN-TEXT-3 = SPACES OR TRAN-TEXT-4 = SPACES
003420         SET WS-ERRH-INVALID-DATA TO TRUE
003430         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
003440         MOVE 'REJECTED - NAME OR ADDRESS TEXT MISSING'
003450                   TO CA-RESULT-TEXT
003460         GO TO END-B-OPEN-NEW-ACCOUNT
003470     END-IF.
003480 B-020.
003490     PERFORM B1-VALIDATE-AND-CONVERT-DOB
003500        THRU END-B1-VALIDATE-AND-CONVERT-DOB.
003510     IF NOT WS-DOB-IS-VALID
003520         SET WS-ERRH-INVALID-DOB TO TRUE
003530         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
003540         MOVE 'REJECTED - INVALID DATE OF BIRTH' TO CA-RESULT-TEXT
003550         GO TO END-B-OPEN-NEW-ACCOUNT
003560     END-IF.
003570 B-030.
003580     IF TRAN-PHONE < 1000000000
003590         SET WS-ERRH-INVALID-DATA TO TRUE
003600         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
003610         MOVE 'REJECTED - INVALID PHONE NUMBER' TO CA-RESULT-TEXT
003620         GO TO END-B-OPEN-NEW-ACCOUNT
003630     END-IF.
003640 B-040.
003650     IF TRAN-ZIP NOT NUMERIC
003660         SET WS-ERRH-INVALID-DATA TO TRUE
003670         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
003680         MOVE 'REJECTED - INVALID ZIP CODE' TO CA-RESULT-TEXT
003690         GO TO END-B-OPEN-NEW-ACCOUNT
003700     END-IF.
003710 B-050.
003720     MOVE TRAN-STATE TO CA-STATE-INPUT-TEXT.
003730     CALL WS-LITS-PROGRAM-STATE USING CA-STATE-AREA.
003740     IF CA-STATE-NOT-FOUND
003750         SET WS-ERRH-INVALID-STATE TO TRUE
003760         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
003770         MOVE 'REJECTED - INVALID STATE' TO CA-RESULT-TEXT
003780         GO TO END-B-OPEN-NEW-ACCOUNT
003790     END-IF.
003800 B-060.
003810     ADD 1 TO LK-MAX-ACCT-NUMBER.
003820     ADD 1 TO LK-ACCT-COUNT.
003830     MOVE LK-MAX-ACCT-NUMBER       TO ACCT-NUMBER (LK-ACCT-COUNT).
003840     MOVE TRAN-PIN                 TO ACCT-PIN    (LK-ACCT-COUNT).
003850     MOVE ZERO                     TO ACCT-BALANCE(LK-ACCT-COUNT).
003860     MOVE TRAN-TEXT-2              TO ACCT-LAST-NAME (LK-ACCT-COUNT).
003870     MOVE TRAN-TEXT-1              TO ACCT-FIRST-NAME(LK-ACCT-COUNT).
003880     MOVE WS-DOB-CCYYMMDD          TO ACCT-DOB     (LK-ACCT-COUNT).
003890     MOVE TRAN-PHONE               TO ACCT-PHONE   (LK-ACCT-COUNT).
003900     MOVE TRAN-TEXT-3              TO ACCT-STREET  (LK-ACCT-COUNT).
003910     MOVE TRAN-TEXT-4              TO ACCT-CITY    (LK-ACCT-COUNT).
003920     MOVE CA-STATE-ABBR            TO ACCT-STATE   (LK-ACCT-COUNT).
003930     MOVE TRAN-ZIP                 TO ACCT-ZIP     (LK-ACCT-COUNT).
003940     MOVE 'Y'                      TO ACCT-STATUS  (LK-ACCT-COUNT).
003950     MOVE LK-MAX-ACCT-NUMBER       TO CA-RESULT-NEW-ACCT.
003960     MOVE LK-ACCT-COUNT            TO CA-RESULT-TABLE-IX.
003970     MOVE ZERO                     TO CA-RESULT-BALANCE.
003980     SET WS-ERRH-ACCEPTED TO TRUE
003990     MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS.
004000     MOVE LK-ACCT-COUNT            TO WS-POST-IX.
004010     PERFORM XB-FORMAT-DOB THRU END-XB-FORMAT-DOB.
004020     STRING 'ACCEPTED - ACCOUNT OPENED, DOB ' DELIMITED BY SIZE
004030            WS-DOB-TEXT                       DELIMITED BY SIZE
004040            INTO CA-RESULT-TEXT.
004050 END-B-OPEN-NEW-ACCOUNT. EXIT. EJECT.
004060*
004070****************************************************************
004080*    B1-VALIDATE-AND-CONVERT-DOB
004090*
004100* TRAN-DOB arrives as MM/DD/YYYY teller text. Validates the
004110* two slash positions and that each of the three parts is
004120* numeric, then builds WS-DOB-CCYYMMDD through the REDEFINES
004130* of the three parts rather than a COMPUTE.
004140*
004150 B1-VALIDATE-AND-CONVERT-DOB SECTION.
004160 B1-010.
004170     MOVE 'N' TO WS-DOB-VALID-SW.
004180     MOVE ZERO TO WS-DOB-CCYYMMDD.
004190     IF TRAN-DOB(3:1) NOT = '/' OR TRAN-DOB(6:1) NOT = '/'
004200         GO TO END-B1-VALIDATE-AND-CONVERT-DOB
004210     END-IF.
004220     MOVE TRAN-DOB(1:2) TO WS-DOB-MM-TEXT.
004230     MOVE TRAN-DOB(4:2) TO WS-DOB-DD-TEXT.
004240     MOVE TRAN-DOB(7:4) TO WS-DOB-CCYY-TEXT.
004250     IF WS-DOB-MM-TEXT NOT NUMERIC
004260     OR WS-DOB-DD-TEXT NOT NUMERIC
004270     OR WS-DOB-CCYY-TEXT NOT NUMERIC
004280         GO TO END-B1-VALIDATE-AND-CONVERT-DOB
004290     END-IF.
004300     MOVE WS-DOB-MM-TEXT   TO WS-DOB-MM-N.
004310     MOVE WS-DOB-DD-TEXT   TO WS-DOB-DD-N.
004320     MOVE WS-DOB-CCYY-TEXT TO WS-DOB-CCYY-N.
004330     MOVE WS-DOB-CCYY-N TO WS-DOB-R-CCYY.
004340     MOVE WS-DOB-MM-N   TO WS-DOB-R-MM.
004350     MOVE WS-DOB-DD-N   TO WS-DOB-R-DD.
004360     SET WS-DOB-IS-VALID TO TRUE.
004370 END-B1-VALIDATE-AND-CONVERT-DOB. EXIT. EJECT.
004380*
004390****************************************************************
004400*    C-POST-DEPOSIT
004410*
004420* Direct DEPOSIT request. Finds the account by number and PIN
004430* then drops into the core deposit arithmetic also used by the
004440* second leg of a transfer.
004450*
004460 C-POST-DEPOSIT SECTION.
004470 C-010.
004480     PERFORM Y-FIND-ACCOUNT THRU END-Y-FIND-ACCOUNT.
004490     IF NOT WS-ACCOUNT-FOUND
004500         SET WS-ERRH-ACCT-NOT-FOUND TO TRUE
004510         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
004520         MOVE 'REJECTED - ACCOUNT NOT FOUND' TO CA-RESULT-TEXT
004530         GO TO END-C-POST-DEPOSIT
004540     END-IF.
004550     MOVE WS-SRCH-IX TO WS-POST-IX CA-RESULT-TABLE-IX.
004560     PERFORM C1-DEPOSIT-CORE THRU END-C1-DEPOSIT-CORE.
004570 END-C-POST-DEPOSIT. EXIT. EJECT.
004580*
004590****************************************************************
004600*    C1-DEPOSIT-CORE
004610*
004620* Pure deposit arithmetic against WS-POST-IX. Used directly by
004630* C-POST-DEPOSIT and as the second leg of E-POST-TRANSFER.
004640*
004650 C1-DEPOSIT-CORE SECTION.
004660 C1-010.
004670     IF TRAN-AMOUNT < .01
004680         SET WS-ERRH-INVALID-AMOUNT TO TRUE
004690         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
004700         MOVE 'REJECTED - INVALID AMOUNT' TO CA-RESULT-TEXT
004710         GO TO END-C1-DEPOSIT-CORE
004720     END-IF.
004730     IF (ACCT-BALANCE(WS-POST-IX) + TRAN-AMOUNT) > 999999999999.99
004740         SET WS-ERRH-EXCEEDS-MAXIMUM TO TRUE
004750         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
004760         MOVE 'REJECTED - EXCEEDS MAXIMUM BALANCE' TO CA-RESULT-TEXT
004770         GO TO END-C1-DEPOSIT-CORE
004780     END-IF.
004790     ADD TRAN-AMOUNT TO ACCT-BALANCE(WS-POST-IX).
004800     SET WS-ERRH-ACCEPTED TO TRUE
004810     MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS.
004820     MOVE ACCT-BALANCE(WS-POST-IX) TO CA-RESULT-BALANCE.
004830     PERFORM X-FORMAT-DETAIL-TEXT THRU END-X-FORMAT-DETAIL-TEXT.
004840 END-C1-DEPOSIT-CORE. EXIT. EJECT.
004850*
004860****************************************************************
004870*    D-POST-WITHDRAWAL
004880*
004890* Direct WITHDR request - mirrors C-POST-DEPOSIT.
004900*
004910 D-POST-WITHDRAWAL SECTION.
004920 D-010.
004930     PERFORM Y-FIND-ACCOUNT THRU END-Y-FIND-ACCOUNT.
004940     IF NOT WS-ACCOUNT-FOUND
004950         SET WS-ERRH-ACCT-NOT-FOUND TO TRUE
004960         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
004970         MOVE 'REJECTED - ACCOUNT NOT FOUND' TO CA-RESULT-TEXT
004980         GO TO END-D-POST-WITHDRAWAL
004990     END-IF.
005000     MOVE WS-SRCH-IX TO WS-POST-IX CA-RESULT-TABLE-IX.
005010     PERFORM D1-WITHDRAW-CORE THRU END-D1-WITHDRAW-CORE.
005020 END-D-POST-WITHDRAWAL. EXIT. EJECT.
005030*
005040****************************************************************
005050*    D1-WITHDRAW-CORE
005060*
005070* Pure withdrawal arithmetic against WS-POST-IX. Used directly
005080* by D-POST-WITHDRAWAL and as the first leg of E-POST-TRANSFER.
005090*
005100 D1-WITHDRAW-CORE SECTION.
005110 D1-010.
005120     IF TRAN-AMOUNT < .01
005130         SET WS-ERRH-INVALID-AMOUNT TO TRUE
005140         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
005150         MOVE 'REJECTED - INVALID AMOUNT' TO CA-RESULT-TEXT
005160         GO TO END-D1-WITHDRAW-CORE
005170     END-IF.
005180     IF TRAN-AMOUNT > ACCT-BALANCE(WS-POST-IX)
005190         SET WS-ERRH-INSUFF-FUNDS TO TRUE
005200         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
005210         MOVE 'REJECTED - INSUFFICIENT FUNDS' TO CA-RESULT-TEXT
005220         GO TO END-D1-WITHDRAW-CORE
005230     END-IF.
005240     SUBTRACT TRAN-AMOUNT FROM ACCT-BALANCE(WS-POST-IX).
005250     SET WS-ERRH-ACCEPTED TO TRUE
005260     MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS.
005270     MOVE ACCT-BALANCE(WS-POST-IX) TO CA-RESULT-BALANCE.
005280     PERFORM X-FORMAT-DETAIL-TEXT THRU END-X-FORMAT-DETAIL-TEXT.
005290 END-D1-WITHDRAW-CORE. EXIT. EJECT.
005300*
005310****************************************************************
005320*    E-POST-TRANSFER
005330*
005340* Withdraws from the authenticated source account then deposits
005350* to the destination - NOT an atomic pair. A failed withdrawal
005360* short-circuits the request; a failed deposit on the
005370* destination (exceeds maximum) still leaves the source
005380* debited, exactly as the original on-line transfer behaved.
005390*
005400 E-POST-TRANSFER SECTION.
005410 E-010.
005420     PERFORM Y-FIND-ACCOUNT THRU END-Y-FIND-ACCOUNT.
005430     IF NOT WS-ACCOUNT-FOUND
005440         SET WS-ERRH-ACCT-NOT-FOUND TO TRUE
005450         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
005460         MOVE 'REJECTED - ACCOUNT NOT FOUND' TO CA-RESULT-TEXT
005470         GO TO END-E-POST-TRANSFER
005480     END-IF.
005490     MOVE WS-SRCH-IX TO CA-RESULT-TABLE-IX.
005500 E-020.
005510     PERFORM YB-FIND-DEST-ACCOUNT THRU END-YB-FIND-DEST-ACCOUNT.
005520     IF NOT WS-DEST-ACCOUNT-FOUND
005530         SET WS-ERRH-ACCT-NOT-FOUND TO TRUE
005540         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
005550         MOVE 'REJECTED - DESTINATION ACCOUNT NOT FOUND'
005560                   TO CA-RESULT-TEXT
005570         GO TO END-E-POST-TRANSFER
005580     END-IF.
005590     MOVE WS-SRCH-IX TO CA-RESULT-DEST-TABLE-IX.
005600 E-030.
005610     MOVE CA-RESULT-TABLE-IX TO WS-POST-IX.
005620     PERFORM D1-WITHDRAW-CORE THRU END-D1-WITHDRAW-CORE.
005630     IF CA-RESULT-STATUS NOT = '00'
005640         GO TO END-E-POST-TRANSFER
005650     END-IF.
005660     MOVE CA-RESULT-TEXT    TO WS-XFER-SRC-TEXT.
005670     MOVE CA-RESULT-BALANCE TO WS-XFER-SRC-BALANCE.
005680 E-040.
005690     MOVE CA-RESULT-DEST-TABLE-IX TO WS-POST-IX.
005700     PERFORM C1-DEPOSIT-CORE THRU END-C1-DEPOSIT-CORE.
005710     IF CA-RESULT-STATUS = '00'
005720         MOVE WS-XFER-SRC-TEXT    TO CA-RESULT-TEXT
005730         MOVE WS-XFER-SRC-BALANCE TO CA-RESULT-BALANCE
005740     END-IF.
005750 END-E-POST-TRANSFER. EXIT. EJECT.
005760*
005770****************************************************************
005780*    F-CLOSE-ACCOUNT
005790*
005800* Sets ACCT-STATUS to 'N' in place. The row is never removed
005810* from the table - a closed account still prints on the next
005820* rewrite, just as it always has.
005830*
005840 F-CLOSE-ACCOUNT SECTION.
005850 F-010.
005860     PERFORM Y-FIND-ACCOUNT THRU END-Y-FIND-ACCOUNT.
005870     IF NOT WS-ACCOUNT-FOUND
005880         SET WS-ERRH-ACCT-NOT-FOUND TO TRUE
005890         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
005900         MOVE 'REJECTED - ACCOUNT NOT FOUND' TO CA-RESULT-TEXT
005910         GO TO END-F-CLOSE-ACCOUNT
005920     END-IF.
005930     MOVE WS-SRCH-IX TO CA-RESULT-TABLE-IX.
005940     MOVE 'N' TO ACCT-STATUS(WS-SRCH-IX).
005950     SET WS-ERRH-ACCEPTED TO TRUE
005960     MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS.
005970     MOVE ACCT-BALANCE(WS-SRCH-IX) TO CA-RESULT-BALANCE.
005980     MOVE 'ACCEPTED - ACCOUNT CLOSED' TO CA-RESULT-TEXT.
005990 END-F-CLOSE-ACCOUNT. EXIT. EJECT.
006000*
006010****************************************************************
006020*    G-CHANGE-PIN
006030*
006040* TRAN-PIN already authenticated the account (see Y-FIND-
006050* ACCOUNT), so the "is this really you" check a PIN change
006060* requires is satisfied by that same match - no separate old-PIN
006070* re-entry is asked for. The new PIN travels in the first four
006080* bytes of TRAN-TEXT-1. No change is posted, but the request is
006090* still accepted, if the new value is the same as the one on
006100* file.
006110*
006120 G-CHANGE-PIN SECTION.
006130 G-010.
006140     PERFORM Y-FIND-ACCOUNT THRU END-Y-FIND-ACCOUNT.
006150     IF NOT WS-ACCOUNT-FOUND
006160         SET WS-ERRH-ACCT-NOT-FOUND TO TRUE
006170         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
006180         MOVE 'REJECTED - ACCOUNT NOT FOUND' TO CA-RESULT-TEXT
006190         GO TO END-G-CHANGE-PIN
006200     END-IF.
006210     MOVE WS-SRCH-IX TO CA-RESULT-TABLE-IX.
006220 G-020.
006230     MOVE TRAN-TEXT-1(1:4) TO WS-NEW-PIN-TEXT.
006240     IF WS-NEW-PIN-TEXT NOT NUMERIC
006250         SET WS-ERRH-INVALID-DATA TO TRUE
006260         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
006270         MOVE 'REJECTED - INVALID NEW PIN' TO CA-RESULT-TEXT
006280         GO TO END-G-CHANGE-PIN
006290     END-IF.
006300     MOVE WS-NEW-PIN-TEXT TO WS-NEW-PIN-NUM.
006310 G-030.
006320     SET WS-ERRH-ACCEPTED TO TRUE
006330     MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS.
006340     MOVE ACCT-BALANCE(WS-SRCH-IX) TO CA-RESULT-BALANCE.
006350     IF WS-NEW-PIN-NUM = ACCT-PIN(WS-SRCH-IX)
006360         MOVE 'ACCEPTED - PIN UNCHANGED, NO CHANGE MADE'
006370                   TO CA-RESULT-TEXT
006380     ELSE
006390         MOVE ACCT-PIN(WS-SRCH-IX) TO WS-OLD-PIN-NUM
006400         MOVE WS-NEW-PIN-NUM TO ACCT-PIN(WS-SRCH-IX)
006410         STRING 'ACCEPTED - PIN ' DELIMITED BY SIZE
006420                WS-OLD-PIN-NUM    DELIMITED BY SIZE
006430                ' TO '            DELIMITED BY SIZE
006440                WS-NEW-PIN-NUM    DELIMITED BY SIZE
006450                INTO CA-RESULT-TEXT
006460     END-IF.
006470 END-G-CHANGE-PIN. EXIT. EJECT.
006480*
006490****************************************************************
006500*    H-CHANGE-PHONE
006510*
006520* The acceptance text shows the old and new number in the
006530* compact AAA-BBB-CCCC form XA-FORMAT-PHONE builds - the fuller
006540* (AAA) BBB-CCCC punctuation does not fit both numbers plus the
006550* old/new split into the thirty-byte result text.
006560*
006570 H-CHANGE-PHONE SECTION.
006580 H-010.
006590     PERFORM Y-FIND-ACCOUNT THRU END-Y-FIND-ACCOUNT.
006600     IF NOT WS-ACCOUNT-FOUND
006610         SET WS-ERRH-ACCT-NOT-FOUND TO TRUE
006620         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
006630         MOVE 'REJECTED - ACCOUNT NOT FOUND' TO CA-RESULT-TEXT
006640         GO TO END-H-CHANGE-PHONE
006650     END-IF.
006660     MOVE WS-SRCH-IX TO CA-RESULT-TABLE-IX.
006670 H-020.
006680     IF TRAN-PHONE < 1000000000
006690         SET WS-ERRH-INVALID-DATA TO TRUE
006700         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
006710         MOVE 'REJECTED - INVALID PHONE NUMBER' TO CA-RESULT-TEXT
006720         GO TO END-H-CHANGE-PHONE
006730     END-IF.
006740 H-030.
006750     SET WS-ERRH-ACCEPTED TO TRUE
006760     MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS.
006770     MOVE ACCT-BALANCE(WS-SRCH-IX) TO CA-RESULT-BALANCE.
006780     IF TRAN-PHONE = ACCT-PHONE(WS-SRCH-IX)
006790         MOVE 'ACCEPTED - PHONE UNCHANGED, NO CHANGE MADE'
006800                   TO CA-RESULT-TEXT
006810     ELSE
006820         MOVE ACCT-PHONE(WS-SRCH-IX) TO WS-PHONE-DIGITS
006830         PERFORM XA-FORMAT-PHONE THRU END-XA-FORMAT-PHONE
006840         MOVE WS-PHONE-TEXT TO WS-OLD-PHONE-TEXT
006850         MOVE TRAN-PHONE TO ACCT-PHONE(WS-SRCH-IX)
006860         MOVE TRAN-PHONE TO WS-PHONE-DIGITS
006870         PERFORM XA-FORMAT-PHONE THRU END-XA-FORMAT-PHONE
006880         STRING WS-OLD-PHONE-TEXT(1:12) DELIMITED BY SIZE
006890                ' TO '                  DELIMITED BY SIZE
006900                WS-PHONE-TEXT(1:12)     DELIMITED BY SIZE
006910                INTO CA-RESULT-TEXT
006920     END-IF.
006930 END-H-CHANGE-PHONE. EXIT. EJECT.
006940*
006950****************************************************************
006960*    I-CHANGE-ADDRESS
006970*
006980* Street/city/state/zip are replaced together, as a unit - the
006990* original front end never allowed partial address changes. The
007000* acceptance text cannot carry a full before/after address in
007010* thirty bytes, so the ZIP code alone stands in for the whole
007020* change - it is the one field short enough to show both ways.
007030*
007040 I-CHANGE-ADDRESS SECTION.
007050 I-010.
007060     PERFORM Y-FIND-ACCOUNT THRU END-Y-FIND-ACCOUNT.
007070     IF NOT WS-ACCOUNT-FOUND
007080         SET WS-ERRH-ACCT-NOT-FOUND TO TRUE
007090         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
007100         MOVE 'REJECTED - ACCOUNT NOT FOUND' TO CA-RESULT-TEXT
007110         GO TO END-I-CHANGE-ADDRESS
007120     END-IF.
007130     MOVE WS-SRCH-IX TO CA-RESULT-TABLE-IX.
007140 I-020.
007150     IF TRAN-TEXT-1 = SPACES OR TRAN-TEXT-2 = SPACES
007160         SET WS-ERRH-INVALID-DATA TO TRUE
007170         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
007180         MOVE 'REJECTED - STREET OR CITY MISSING' TO CA-RESULT-TEXT
007190         GO TO END-I-CHANGE-ADDRESS
007200     END-IF.
007210     IF TRAN-ZIP NOT NUMERIC
007220         SET WS-ERRH-INVALID-DATA TO TRUE
007230         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
007240         MOVE 'REJECTED - INVALID ZIP CODE' TO CA-RESULT-TEXT
007250         GO TO END-I-CHANGE-ADDRESS
007260     END-IF.
007270 I-030.
007280     MOVE TRAN-STATE TO CA-STATE-INPUT-TEXT.
007290     CALL WS-LITS-PROGRAM-STATE USING CA-STATE-AREA.
007300     IF CA-STATE-NOT-FOUND
007310         SET WS-ERRH-INVALID-STATE TO TRUE
007320         MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS
007330         MOVE 'REJECTED - INVALID STATE' TO CA-RESULT-TEXT
007340         GO TO END-I-CHANGE-ADDRESS
007350     END-IF.
007360 I-040.
007370     SET WS-ERRH-ACCEPTED TO TRUE
007380     MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS.
007390     MOVE ACCT-BALANCE(WS-SRCH-IX) TO CA-RESULT-BALANCE.
007400     IF TRAN-TEXT-1         = ACCT-STREET(WS-SRCH-IX)
007410     AND TRAN-TEXT-2        = ACCT-CITY  (WS-SRCH-IX)
007420     AND CA-STATE-ABBR      = ACCT-STATE (WS-SRCH-IX)
007430     AND TRAN-ZIP           = ACCT-ZIP   (WS-SRCH-IX)
007440         MOVE 'ACCEPTED - ADDRESS UNCHANGED, NO CHANGE MADE'
007450                   TO CA-RESULT-TEXT
007460     ELSE
007470         MOVE ACCT-ZIP(WS-SRCH-IX) TO WS-OLD-ZIP
007480         MOVE TRAN-TEXT-1   TO ACCT-STREET(WS-SRCH-IX)
007490         MOVE TRAN-TEXT-2   TO ACCT-CITY  (WS-SRCH-IX)
007500         MOVE CA-STATE-ABBR TO ACCT-STATE (WS-SRCH-IX)
007510         MOVE TRAN-ZIP      TO ACCT-ZIP   (WS-SRCH-IX)
007520         STRING 'ACCEPTED - ZIP ' DELIMITED BY SIZE
007530                WS-OLD-ZIP        DELIMITED BY SIZE
007540                ' TO '            DELIMITED BY SIZE
007550                TRAN-ZIP          DELIMITED BY SIZE
007560                INTO CA-RESULT-TEXT
007570     END-IF.
007580 END-I-CHANGE-ADDRESS. EXIT. EJECT.
007590*
007600****************************************************************
007610*    X-FORMAT-DETAIL-TEXT
007620*
007630* Builds the ACCEPTED detail text for a deposit/withdrawal/
007640* transfer leg - 'NEW BALANCE $nnn,nnn.nn' against WS-POST-IX.
007650*
007660 X-FORMAT-DETAIL-TEXT SECTION.
007670 X-010.
007680     PERFORM XC-FORMAT-CURRENCY THRU END-XC-FORMAT-CURRENCY.
007690     STRING 'ACCEPTED - NEW BALANCE ' DELIMITED BY SIZE
007700            WS-CURRENCY-TEXT          DELIMITED BY SIZE
007710            INTO CA-RESULT-TEXT.
007720 END-X-FORMAT-DETAIL-TEXT. EXIT. EJECT.
007730*
007740****************************************************************
007750*    XA-FORMAT-PHONE
007760*
007770* Re-expresses the 10 digits in WS-PHONE-DIGITS as the compact
007780* AAA-BBB-CCCC form in WS-PHONE-TEXT. H-CHANGE-PHONE calls this
007790* once for the old number and once for the new one so both fit,
007800* with the old/new separator, inside the thirty-byte result
007810* text - the punctuated (AAA) BBB-CCCC form used to be built
007820* here instead, but old and new together left no room for it.
007830*
007840 XA-FORMAT-PHONE SECTION.
007850 XA-010.
007860     MOVE SPACES TO WS-PHONE-TEXT.
007870     STRING WS-PHONE-DIGITS-X(1:3)    DELIMITED BY SIZE
007880            '-'                       DELIMITED BY SIZE
007890            WS-PHONE-DIGITS-X(4:3)    DELIMITED BY SIZE
007900            '-'                       DELIMITED BY SIZE
007910            WS-PHONE-DIGITS-X(7:4)    DELIMITED BY SIZE
007920            INTO WS-PHONE-TEXT.
007930 END-XA-FORMAT-PHONE. EXIT. EJECT.
007940*
007950****************************************************************
007960*    XB-FORMAT-DOB
007970*
007980* Re-expresses WS-DOB-CCYYMMDD (set by B1-VALIDATE-AND-CONVERT-
007990* DOB) as 'MONTHNAME D, CCYY' in WS-DOB-TEXT - the day number
008000* is edited through WS-DOB-DD-EDIT and left-justified the same
008010* way NACT01 left-justifies the balance text on ACCTFIL.
008020*
008030 XB-FORMAT-DOB SECTION.
008040 XB-010.
008050     MOVE WS-MONTH-NAME(WS-DOB-R-MM) TO WS-DOB-MONTH-TEXT.
008060     MOVE WS-DOB-R-DD TO WS-DOB-DD-EDIT.
008070     MOVE ZERO TO WS-DOB-LEAD-SPACES.
008080     INSPECT WS-DOB-DD-EDIT TALLYING WS-DOB-LEAD-SPACES
008090             FOR LEADING SPACE.
008100     MOVE SPACES TO WS-DOB-TEXT.
008110     STRING WS-DOB-MONTH-TEXT                       DELIMITED BY SPACE
008120            ' '                                     DELIMITED BY SIZE
008130            WS-DOB-DD-EDIT(WS-DOB-LEAD-SPACES + 1: ) DELIMITED BY SIZE
008140            ', '                                     DELIMITED BY SIZE
008150            WS-DOB-R-CCYY                            DELIMITED BY SIZE
008160            INTO WS-DOB-TEXT.
008170 END-XB-FORMAT-DOB. EXIT. EJECT.
008180*
008190****************************************************************
008200*    XC-FORMAT-CURRENCY
008210*
008220* Edits ACCT-BALANCE(WS-POST-IX) through the floating-dollar
008230* picture WS-CURRENCY-EDIT, then left-justifies the result into
008240* WS-CURRENCY-TEXT the same way the balance text on ACCTFIL is
008250* re-justified on the way out - an INSPECT TALLYING count of
008260* leading spaces followed by a reference-modified MOVE.
008270*
008280 XC-FORMAT-CURRENCY SECTION.
008290 XC-010.
008300     MOVE ACCT-BALANCE(WS-POST-IX) TO WS-CURRENCY-EDIT.
008310     MOVE ZERO TO WS-CURRENCY-LEAD-SPACES.
008320     INSPECT WS-CURRENCY-EDIT TALLYING WS-CURRENCY-LEAD-SPACES
008330             FOR LEADING SPACE.
008340     MOVE SPACES TO WS-CURRENCY-TEXT.
008350     MOVE WS-CURRENCY-EDIT(WS-CURRENCY-LEAD-SPACES + 1: )
008360          TO WS-CURRENCY-TEXT.
008370 END-XC-FORMAT-CURRENCY. EXIT. EJECT.
008380*
008390****************************************************************
008400*    Y-FIND-ACCOUNT
008410*
008420* Locates the table row matching BOTH TRAN-ACCT and TRAN-PIN -
008430* a mismatch on either one is reported identically as ACCOUNT
008440* NOT FOUND by the caller, so a wrong PIN never tells anyone
008450* the account number was right. Plain subscript search, not
008460* SEARCH ALL - OPEN requests append rows out of account-number
008470* order during the run.
008480*
008490 Y-FIND-ACCOUNT SECTION.
008500 Y-010.
008510     MOVE 'N' TO WS-FOUND-SW.
008520     MOVE 1 TO WS-SRCH-IX.
008530     GO TO Y-020.
008540 Y-020.
008550     IF WS-SRCH-IX > LK-ACCT-COUNT
008560         GO TO END-Y-FIND-ACCOUNT
008570     END-IF.
008580     IF ACCT-NUMBER(WS-SRCH-IX) = TRAN-ACCT
008590     AND ACCT-PIN(WS-SRCH-IX)    = TRAN-PIN
008600         MOVE 'Y' TO WS-FOUND-SW
008610         GO TO END-Y-FIND-ACCOUNT
008620     END-IF.
008630     ADD 1 TO WS-SRCH-IX.
008640     GO TO Y-020.
008650 END-Y-FIND-ACCOUNT. EXIT. EJECT.
008660*
008670****************************************************************
008680*    YB-FIND-DEST-ACCOUNT
008690*
008700* Locates the table row matching TRAN-DEST-ACCT for an XFER -
008710* by account number alone, no PIN is surrendered for the
008720* destination side of a transfer.
008730*
008740 YB-FIND-DEST-ACCOUNT SECTION.
008750 YB-010.
008760     MOVE 'N' TO WS-DEST-FOUND-SW.
008770     MOVE 1 TO WS-SRCH-IX.
008780     GO TO YB-020.
008790 YB-020.
008800     IF WS-SRCH-IX > LK-ACCT-COUNT
008810         GO TO END-YB-FIND-DEST-ACCOUNT
008820     END-IF.
008830     IF ACCT-NUMBER(WS-SRCH-IX) = TRAN-DEST-ACCT
008840         MOVE 'Y' TO WS-DEST-FOUND-SW
008850         GO TO END-YB-FIND-DEST-ACCOUNT
008860     END-IF.
008870     ADD 1 TO WS-SRCH-IX.
008880     GO TO YB-020.
008890 END-YB-FIND-DEST-ACCOUNT. EXIT. EJECT.
008900*
008910****************************************************************
008920*    Z-REJECT-UNKNOWN-CODE
008930*
008940 Z-REJECT-UNKNOWN-CODE SECTION.
008950 Z-010.
008960     SET WS-ERRH-UNKNOWN-TRAN-CODE TO TRUE
008970     MOVE WS-ERRH-STATUS TO CA-RESULT-STATUS.
008980     MOVE 'REJECTED - UNKNOWN TRANSACTION CODE' TO CA-RESULT-TEXT.
008990 END-Z-REJECT-UNKNOWN-CODE. EXIT.

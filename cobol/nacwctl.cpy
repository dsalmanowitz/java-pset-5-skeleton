000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwctl.cpy                                             *
000131*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000132*                                                              *
000133* Element of Designing and Programming CICS Applications book  *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Control totals accumulated by the driver (NACT01) across the
000220* run and printed by the summary program (NACT03) at end of
000230* job. Held in one copy book so both programs agree on the
000240* layout of the group passed between them.
000250*
000260* AMENDMENT HISTORY
000270*
000280*  06/11/03  TWH  CR-4471 ORIGINAL.
000290*
000400     05  WS-CTL-COUNTS.
000500         10  WS-CTL-OPEN-COUNT         PIC S9(7) COMP    VALUE 0.
000600         10  WS-CTL-DEPOSIT-COUNT      PIC S9(7) COMP    VALUE 0.
000700         10  WS-CTL-WITHDRAW-COUNT     PIC S9(7) COMP    VALUE 0.
000800         10  WS-CTL-TRANSFER-COUNT     PIC S9(7) COMP    VALUE 0.
000900         10  WS-CTL-CLOSE-COUNT        PIC S9(7) COMP    VALUE 0.
001000         10  WS-CTL-SETPIN-COUNT       PIC S9(7) COMP    VALUE 0.
001100         10  WS-CTL-SETPHONE-COUNT     PIC S9(7) COMP    VALUE 0.
001200         10  WS-CTL-SETADDR-COUNT      PIC S9(7) COMP    VALUE 0.
001300*
001400     05  WS-CTL-DISPOSITION.
001500         10  WS-CTL-ACCEPTED-COUNT     PIC S9(7) COMP    VALUE 0.
001600         10  WS-CTL-REJECTED-COUNT     PIC S9(7) COMP    VALUE 0.
001700         10  WS-CTL-READ-COUNT         PIC S9(7) COMP    VALUE 0.
001800*
001900     05  WS-CTL-DOLLAR-TOTALS.
002000         10  WS-CTL-DEPOSIT-AMOUNT     PIC S9(12)V99 VALUE 0.
002100         10  WS-CTL-WITHDRAW-AMOUNT    PIC S9(12)V99 VALUE 0.
002200         10  WS-CTL-TRANSFER-AMOUNT    PIC S9(12)V99 VALUE 0.
002300*
002400     05  WS-CTL-ENDING-OPEN-ACCTS      PIC S9(7) COMP    VALUE 0.

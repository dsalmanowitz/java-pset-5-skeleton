000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID. NACT01.
000120 AUTHOR.       T W HEPPENSTALL.
000130 INSTALLATION. IBM HURSLEY.
000140 DATE-WRITTEN. MARCH 1988.
000150 DATE-COMPILED.
000160 SECURITY.     NONE.
000170*-------------------------------------------------------------*
000180*                                                             *
000190*               @BANNER_START@                                *
000200*      nact01.cbl                                             *
000210*      (C) Copyright IBM Corp. 2000. All Rights Reserved.     *
000220*                                                             *
000230* Element of Designing and Programming CICS Applications book *
000240*               @BANNER_END@                                  *
000250*                                                             *
000260*-------------------------------------------------------------*
000270*
000280****************************************************************
000290*    DESCRIPTION
000300*
000310* This program is the batch driver for the nightly account-
000320* maintenance run. It is new with CR-4471 - the nacct suite
000330* used to be driven entirely from a BMS terminal front end; this
000340* program replaces that front end with a JCL-started batch step
000350* that reads the accounts master and a file of pending
000360* transactions, posts each one by CALLing NACT02 (the same
000370* posting engine the old front end used to LINK to), and
000380* rewrites the accounts master at end of job.
000390*
000400* The program owns three things no other member of the suite
000410* needs to: the fixed-width account-record codec (ACCT-BALANCE
000420* is held on the file as left-justified decimal text, not a
000430* zero-padded numeral, so it has to be unpacked on read and
000440* repacked on rewrite), the in-memory account table the posting
000450* engine works against for the duration of the run, and the
000460* ascending-account-number resequence of the master file that
000470* happens once at the end of the run.
000480*
000490****************************************************************
000500*    AMENDMENT HISTORY
000510*
000520*      DATE         AUTHOR          DESCRIPTION
000530*
000540*  03/14/88  TWH          ORIGINAL. BATCH SHADOW OF THE NACT02
000550*                 LINK INTERFACE - READS A FLAT EXTRACT OF THE
000560*                 ACCOUNTS FILE AND LOGS WHAT A SET OF QUEUED
000570*                 TELLER REQUESTS WOULD HAVE DONE TO IT, FOR
000580*                 OVERNIGHT BALANCING.
000590*  09/02/89  TWH          ADDED THE END-OF-RUN ASCENDING
000600*                 ACCOUNT-NUMBER RESEQUENCE OF THE MASTER FILE
000610*                 (BUBBLE SORT OF THE IN-MEMORY TABLE - THE
000620*                 TABLE IS SMALL ENOUGH THAT A SIMPLE SORT IS
000630*                 ADEQUATE AND WE HAVE NO SORT UTILITY STEP IN
000640*                 THIS JOB).
000650*  04/17/92  PXJ          CONTROL TOTALS ADDED (NACWCTL) AND
000660*                 WIRED THROUGH TO NACT03 FOR THE END-OF-LOG
000670*                 SUMMARY BLOCK.
000680*  11/23/98  RPK  Y2K      YEAR-2000 REVIEW OF THIS SUITE.
000690*                 ACCT-DOB AND TRAN-DOB ARE ALREADY CCYYMMDD/
000700*                 MM/DD/CCYY ON THE WIRE SO NO WINDOWING WAS
000710*                 NEEDED HERE; CONFIRMED WS-MAX-ACCT-NUMBER AND
000720*                 THE CONTROL-TOTAL COUNTERS ARE WIDE ENOUGH
000730*                 NOT TO WRAP BEFORE THE NEXT CENTURY EITHER.
000740*  06/11/03  TWH  CR-4471  OVERNIGHT SHADOW RUN PROMOTED TO THE
000750*                 REAL BATCH DRIVER FOR THE ACCOUNT-MAINTENANCE
000760*                 SUITE - THE BMS FRONT END IS BEING RETIRED IN
000770*                 FAVOUR OF A QUEUED TRANSACTIONS FILE, SO THIS
000780*                 PROGRAM NOW OWNS THE ACCOUNTS-MASTER REWRITE
000790*                 RATHER THAN JUST LOGGING WHAT IT WOULD DO.
000800*  02/09/04  TWH  CR-4602  A TRANSACTIONS-IN FILE CONTAINING A
000810*                 SHORT LAST RECORD WAS PADDING OUT WITH LOW-
000820*                 VALUES ON ONE SITE'S JCL AND MISREADING TRAN-
000830*                 PHONE. RECORD FORMAT TIGHTENED UP ON THE
000840*                 SELECT CLAUSE - NOTED FOR THE NEXT READER.
000850****************************************************************
000860*    FILES
000870*
000880*     ACCTFIL - ACCOUNTS-MASTER
000890*         read in full at start of run
000900*         rewritten in full, ascending ACCT-NUMBER, at end
000910*
000920*     TRNSFIL - TRANSACTIONS-IN
000930*         read sequentially, one TRANSACTION-RECORD per line
000940*
000950*     TRANLOG - TRANSACTION-LOG
000960*         one detail line per transaction; closed before NACT03
000970*         re-opens it EXTEND to append the summary block
000980****************************************************************
000990*    UTILITIES
001000*
001010****************************************************************
001020*    COPYBOOKS
001030*
001040*     NACWLITS - Common working storage.
001050*     NACWCTL  - Control-total accumulators, shared with NACT03.
001060*     NACWTREC - Working storage layout of the Account record.
001070*     NACWTRAN - Working storage layout of the Transaction record.
001080*     NACCCTRN - Interface passed to NACT02 on the posting CALL.
001090*
001100****************************************************************
001110 
001120 ENVIRONMENT DIVISION.
001130 CONFIGURATION SECTION.
001140 SOURCE-COMPUTER. IBM-370.
001150 OBJECT-COMPUTER. IBM-370.
001160 SPECIAL-NAMES.
001170     C01 IS TOP-OF-FORM.
001180 INPUT-OUTPUT SECTION.
001190 FILE-CONTROL.
001200     SELECT ACCOUNTS-MASTER  ASSIGN TO ACCTFIL
001210            ORGANIZATION IS LINE SEQUENTIAL
001220            FILE STATUS   IS WS-ACCTFIL-STATUS.
001230     SELECT TRANSACTIONS-IN ASSIGN TO TRNSFIL
001240            ORGANIZATION IS LINE SEQUENTIAL
001250            FILE STATUS   IS WS-TRNSFIL-STATUS.
001260     SELECT TRANSACTION-LOG ASSIGN TO TRANLOG
001270            ORGANIZATION IS LINE SEQUENTIAL
001280            FILE STATUS   IS WS-TRANLOG-STATUS.
001290 
001300 DATA DIVISION.
001310*
001320 FILE SECTION.
001330*
001340* The accounts master. ACCT-BALANCE is carried here as left-
001350* justified decimal text (AM-BALANCE-TEXT) exactly as the old
001360* front end wrote it - C1-DECODE-ONE-RECORD/E2-ENCODE-ONE-RECORD
001370* convert it to and from the packed field the posting engine
001380* works with (ACCT-BALANCE in NACWTREC).
001390*
001400 FD  ACCOUNTS-MASTER
001410     LABEL RECORDS ARE STANDARD
001420     RECORD CONTAINS 149 CHARACTERS.
001430 01  AM-ACCOUNT-RECORD.
001440     05  AM-ACCT-NUMBER                PIC 9(9).
001450     05  AM-ACCT-PIN                   PIC 9(4).
001460     05  AM-BALANCE-TEXT               PIC X(15).
001470     05  AM-LAST-NAME                  PIC X(20).
001480     05  AM-FIRST-NAME                 PIC X(15).
001490     05  AM-DOB                        PIC 9(8).
001500* Alternate view of AM-DOB broken into its component parts -
001510* used by C1-DECODE-ONE-RECORD so the table entry's CCYY/MM/DD
001520* group (see NACWTREC) can be loaded without re-parsing.
001530     05  AM-DOB-R REDEFINES AM-DOB.
001540         10  AM-DOB-CCYY               PIC 9(4).
001550         10  AM-DOB-MM                 PIC 9(2).
001560         10  AM-DOB-DD                 PIC 9(2).
001570     05  AM-PHONE                      PIC 9(10).
001580     05  AM-STREET                     PIC X(30).
001590     05  AM-CITY                       PIC X(30).
001600     05  AM-STATE                      PIC X(2).
001610     05  AM-ZIP                        PIC X(5).
001620     05  AM-STATUS                     PIC X(1).
001630*
001640* One pending transaction. Column layout is described in full
001650* in NACWTRAN - it is COPYd straight into the FD since the
001660* physical line and the working-storage shape are identical.
001670*
001680 FD  TRANSACTIONS-IN
001690     LABEL RECORDS ARE STANDARD
001700     RECORD CONTAINS 217 CHARACTERS.
001710 01  TI-TRANSACTION-RECORD.
001720     COPY NACWTRAN.
001730*
001740 FD  TRANSACTION-LOG
001750     LABEL RECORDS ARE STANDARD
001760     RECORD CONTAINS 132 CHARACTERS.
001770 01  TL-PRINT-LINE                     PIC X(132).
001780*
001790 WORKING-STORAGE SECTION.
001800*
001810*    Store eye catcher details to aid dump reading
001820*
001830 01  WS-DEBUG-DETAILS.
001840     05  FILLER                        PIC X(32)
001850           VALUE "NACT01-------WORKING STORAGE  ".
001860     05  FILLER                        PIC X(08) VALUE SPACES.
001870*
001880* File status bytes and end-of-file switches for the three
001890* files this program owns.
001900*
001910 01  FILLER.
001920     05  WS-ACCTFIL-STATUS             PIC X(2)  VALUE SPACES.
001930         88  ACCTFIL-STATUS-OK         VALUE '00'.
001940     05  WS-TRNSFIL-STATUS             PIC X(2)  VALUE SPACES.
001950         88  TRNSFIL-STATUS-OK         VALUE '00'.
001960     05  WS-TRANLOG-STATUS             PIC X(2)  VALUE SPACES.
001970         88  TRANLOG-STATUS-OK         VALUE '00'.
001980     05  WS-ACCTFIL-EOF-SW             PIC X     VALUE 'N'.
001990         88  ACCTFIL-EOF               VALUE 'Y'.
002000     05  WS-TRNSFIL-EOF-SW             PIC X     VALUE 'N'.
002010         88  TRNSFIL-EOF               VALUE 'Y'.
002020     05  WS-ERRH-REASON-TEXT           PIC X(30) VALUE SPACES.
002030     05  FILLER                        PIC X(10) VALUE SPACES.
002040*
002050* Run date for the TRANSACTION-LOG heading line, ACCEPT'd FROM
002060* DATE rather than held as a field anyone supplies - the
002070* REDEFINES below breaks the YYMMDD ACCEPT gives into its three
002080* parts so NACT01-030 can rearrange them into the MM/DD/YY form
002090* the heading prints.
002100*
002110 01  WS-RUN-DATE                       PIC 9(6) VALUE 0.
002120 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
002130     05  WS-RUN-YY                     PIC 9(2).
002140     05  WS-RUN-MM                     PIC 9(2).
002150     05  WS-RUN-DD                     PIC 9(2).
002160*
002170* Subscripts, counters and switches. Every one of them is
002180* binary - this table can run to several thousand accounts and
002190* decimal arithmetic on the subscripts would be needless
002200* overhead in the sort and the per-transaction table search.
002210*
002220 01  FILLER.
002230     05  WS-ACCT-COUNT                 PIC S9(7) COMP VALUE 0.
002240     05  WS-MASTER-IX                  PIC S9(7) COMP VALUE 0.
002250     05  WS-SORT-PASS                  PIC S9(7) COMP VALUE 0.
002260     05  WS-SORT-IX                    PIC S9(7) COMP VALUE 0.
002270     05  WS-SORT-SWAPPED-SW            PIC X          VALUE 'N'.
002280         88  WS-SORT-A-SWAP-WAS-MADE   VALUE 'Y'.
002290     05  WS-LINE-COUNT                 PIC S9(7) COMP VALUE 0.
002300     05  WS-MAX-ACCT-NUMBER            PIC 9(9)       VALUE 0.
002310     05  FILLER                        PIC X(10)      VALUE SPACES.
002320*
002330* Various values which you might wish to modify are placed in
002340* one copy book in order to make those sorts of changes more
002350* easily.
002360*
002370 01  FILLER.
002380     05  FILLER                        PIC X(36) VALUE
002390         '********  NACWLITS COPYBOOK  *******'.
002400     COPY NACWLITS.
002410*
002420* Control totals for this run, shared with NACT03 on the CALL
002430* at end of job.
002440*
002450 01  WS-CONTROL-TOTALS.
002460     05  FILLER                        PIC X(36) VALUE
002470         '********  NACWCTL  COPYBOOK  *******'.
002480     COPY NACWCTL.
002490*
002500* Balance codec work area. ACCT-BALANCE (NACWTREC) is signed
002510* packed numeric for arithmetic; AM-BALANCE-TEXT on the file is
002520* left-justified decimal text with a literal decimal point (e.g.
002530* '1234.56       '). WS-BAL-EDIT-OUT is a numeric-edited view
002540* used only to re-justify the text on the way back out - no
002550* intrinsic function is used anywhere in this conversion.
002560*
002570 01  WS-BALANCE-CODEC.
002580     05  WS-BAL-INT-TEXT               PIC X(12).
002590     05  WS-BAL-DEC-TEXT               PIC X(02).
002600     05  WS-BAL-INT-DIGITS             PIC S9(3)  COMP.
002610     05  WS-BAL-LEAD-SPACES            PIC S9(3)  COMP.
002620     05  WS-BAL-INT-NUMERIC            PIC 9(12).
002630     05  WS-BAL-DEC-NUMERIC            PIC 9(02).
002640     05  WS-BAL-EDIT-OUT               PIC ZZZZZZZZZZZ9.99.
002650     05  FILLER                        PIC X(10) VALUE SPACES.
002660*
002670* The description of the account record is placed in a copy
002680* book. This is the in-memory table the posting engine (NACT02)
002690* is CALLed against for the duration of the run - note the 03-
002700* level OCCURS group so that NACWTREC's own 05-level fields can
002710* be COPYd in as its subordinates unchanged.
002720*
002730 01  WS-MASTER-TABLE.
002740     03  WS-MASTER-ENTRY OCCURS 1 TO 50000 TIMES
002750                  DEPENDING ON WS-ACCT-COUNT.
002760         COPY NACWTREC.
002770*
002780* One spare account entry, same shape as a table row, used by
002790* E1-SORT-MASTER-TABLE to hold a row being swapped.
002800*
002810 01  WS-SWAP-ENTRY.
002820     COPY NACWTREC.
002830*
002840* The interface to the posting engine is described in a copy
002850* book in order to ensure NACT01 and NACT02 agree on its shape.
002860*
002870 01  CA-CALL-AREA.
002880     05  FILLER                        PIC X(36) VALUE
002890         '********  NACCCTRN COPYBOOK  *******'.
002900     COPY NACCCTRN.
002910*
002920* One TRANSACTION-LOG print line, held two ways - as the
002930* columnar detail format described in the REPORTS section, and,
002940* REDEFINEd over the same bytes, as a plain label/value format
002950* used by NACT01-030 to write the one-line heading at the top of
002960* the log before the detail lines start.
002970*
002980 01  WS-PRINT-RECORD.
002990     05  WS-PRINT-DETAIL.
003000         10  PD-LINE-NUMBER            PIC ZZZZZ9.
003010         10  FILLER                    PIC X(2)  VALUE SPACES.
003020         10  PD-TRAN-CODE              PIC X(6).
003030         10  FILLER                    PIC X(2)  VALUE SPACES.
003040         10  PD-ACCT-NUMBER            PIC 9(9).
003050         10  FILLER                    PIC X(2)  VALUE SPACES.
003060         10  PD-RESULT                 PIC X(8).
003070         10  FILLER                    PIC X(2)  VALUE SPACES.
003080         10  PD-DETAIL-TEXT            PIC X(95).
003090     05  WS-PRINT-SUMMARY REDEFINES WS-PRINT-DETAIL.
003100         10  PS-LABEL                  PIC X(40).
003110         10  PS-VALUE                  PIC X(92).
003120*
003130 EJECT.
003140 PROCEDURE DIVISION.
003150*
003160 NACT01-MAIN SECTION.
003170*
003180* Mainline of the nightly account-maintenance run. Open the
003190* three files, load the master into the in-memory table, post
003200* every pending transaction against it, rewrite the master in
003210* ascending account-number order, CALL NACT03 for the summary
003220* block and stop.
003230*
003240 NACT01-010.
003250     OPEN INPUT  ACCOUNTS-MASTER.
003260     IF NOT ACCTFIL-STATUS-OK
003270         MOVE 'ACCTFIL OPEN INPUT FAILED' TO WS-ERRH-REASON-TEXT
003280         GO TO Z-ABEND-JOB
003290     END-IF.
003300*
003310 NACT01-020.
003320     OPEN INPUT  TRANSACTIONS-IN.
003330     IF NOT TRNSFIL-STATUS-OK
003340         MOVE 'TRNSFIL OPEN INPUT FAILED' TO WS-ERRH-REASON-TEXT
003350         GO TO Z-ABEND-JOB
003360     END-IF.
003370*
003380 NACT01-030.
003390     OPEN OUTPUT TRANSACTION-LOG.
003400     IF NOT TRANLOG-STATUS-OK
003410         MOVE 'TRANLOG OPEN OUTPUT FAILED' TO WS-ERRH-REASON-TEXT
003420         GO TO Z-ABEND-JOB
003430     END-IF.
003440     MOVE SPACES                        TO WS-PRINT-SUMMARY.
003450     MOVE 'NIGHTLY ACCOUNT MAINTENANCE LOG' TO PS-LABEL.
003460     WRITE TL-PRINT-LINE FROM WS-PRINT-SUMMARY.
003470     IF NOT TRANLOG-STATUS-OK
003480         MOVE 'TRANLOG WRITE FAILED' TO WS-ERRH-REASON-TEXT
003490         GO TO Z-ABEND-JOB
003500     END-IF.
003510     ACCEPT WS-RUN-DATE FROM DATE.
003520     MOVE SPACES                   TO WS-PRINT-SUMMARY.
003530     MOVE 'RUN DATE (MM/DD/YY)'    TO PS-LABEL.
003540     MOVE WS-RUN-MM TO PS-VALUE (1 : 2).
003550     MOVE '/'       TO PS-VALUE (3 : 1).
003560     MOVE WS-RUN-DD TO PS-VALUE (4 : 2).
003570     MOVE '/'       TO PS-VALUE (6 : 1).
003580     MOVE WS-RUN-YY TO PS-VALUE (7 : 2).
003590     WRITE TL-PRINT-LINE FROM WS-PRINT-SUMMARY.
003600     IF NOT TRANLOG-STATUS-OK
003610         MOVE 'TRANLOG WRITE FAILED' TO WS-ERRH-REASON-TEXT
003620         GO TO Z-ABEND-JOB
003630     END-IF.
003640*
003650 NACT01-040.
003660     PERFORM C-LOAD-MASTER-TABLE THRU C-LOAD-MASTER-TABLE-EXIT.
003670     PERFORM D-PROCESS-TRANSACTIONS
003680             THRU D-PROCESS-TRANSACTIONS-EXIT.
003690     PERFORM E-REWRITE-MASTER-FILE THRU E-REWRITE-MASTER-FILE-EXIT.
003700*
003710 NACT01-050.
003720     CLOSE ACCOUNTS-MASTER TRANSACTIONS-IN TRANSACTION-LOG.
003730     PERFORM F-CALL-SUMMARY THRU F-CALL-SUMMARY-EXIT.
003740*
003750 NACT01-060.
003760     STOP RUN.
003770*
003780 END-NACT01-MAIN. EXIT. EJECT.
003790*
003800****************************************************************
003810*    C-LOAD-MASTER-TABLE
003820*
003830* Reads ACCOUNTS-MASTER into WS-MASTER-TABLE, one row per
003840* account, and tracks the highest account number present so an
003850* OPEN request later in the run can be assigned the next one up
003860* (house rule - a new account always takes the highest number
003865* plus one).
003870* Classic priming-read loop - this suite's CICS programs have no
003880* analogue of a sequential-file loop, so it is built the way
003890* every batch program in the shop builds one.
003900*
003910 C-LOAD-MASTER-TABLE SECTION.
003920     PERFORM C1-DECODE-ONE-RECORD THRU C1-DECODE-ONE-RECORD-EXIT.
003930     GO TO C-010.
003940 C-010.
003950     IF ACCTFIL-EOF
003960         GO TO C-LOAD-MASTER-TABLE-EXIT
003970     END-IF.
003980     ADD 1 TO WS-ACCT-COUNT.
003990     MOVE AM-ACCT-NUMBER      TO ACCT-NUMBER (WS-ACCT-COUNT).
004000     MOVE AM-ACCT-PIN         TO ACCT-PIN    (WS-ACCT-COUNT).
004010     MOVE AM-LAST-NAME        TO ACCT-LAST-NAME  (WS-ACCT-COUNT).
004020     MOVE AM-FIRST-NAME       TO ACCT-FIRST-NAME (WS-ACCT-COUNT).
004030     MOVE AM-DOB-R            TO ACCT-DOB-R   (WS-ACCT-COUNT).
004040     MOVE AM-PHONE            TO ACCT-PHONE   (WS-ACCT-COUNT).
004050     MOVE AM-STREET           TO ACCT-STREET  (WS-ACCT-COUNT).
004060     MOVE AM-CITY             TO ACCT-CITY    (WS-ACCT-COUNT).
004070     MOVE AM-STATE            TO ACCT-STATE   (WS-ACCT-COUNT).
004080     MOVE AM-ZIP              TO ACCT-ZIP     (WS-ACCT-COUNT).
004090     MOVE AM-STATUS           TO ACCT-STATUS  (WS-ACCT-COUNT).
004100*    unpack the balance - see the banner on C1-DECODE-ONE-RECORD
004110     MOVE WS-BAL-INT-NUMERIC TO WS-BAL-INT-NUMERIC.
004120     COMPUTE ACCT-BALANCE (WS-ACCT-COUNT) =
004130             WS-BAL-INT-NUMERIC + (WS-BAL-DEC-NUMERIC / 100).
004140     IF AM-ACCT-NUMBER > WS-MAX-ACCT-NUMBER
004150         MOVE AM-ACCT-NUMBER TO WS-MAX-ACCT-NUMBER
004160     END-IF.
004170     PERFORM C1-DECODE-ONE-RECORD THRU C1-DECODE-ONE-RECORD-EXIT.
004180     GO TO C-010.
004190 C-LOAD-MASTER-TABLE-EXIT. EXIT. EJECT.
004200*
004210****************************************************************
004220*    C1-DECODE-ONE-RECORD
004230*
004240* Reads the next ACCOUNTS-MASTER record and, if one was found,
004250* unpacks AM-BALANCE-TEXT (left-justified decimal text, e.g.
004260* '1234.56        ') into WS-BAL-INT-NUMERIC/WS-BAL-DEC-NUMERIC
004270* ready for C-010 to COMPUTE ACCT-BALANCE from. No intrinsic
004280* function is used - the integer part is of variable length, so
004290* INSPECT ... TALLYING locates where it ends before the MOVE
004300* into the numeric field right-justifies and zero-fills it.
004310*
004320 C1-DECODE-ONE-RECORD SECTION.
004330     READ ACCOUNTS-MASTER
004340         AT END
004350             SET ACCTFIL-EOF TO TRUE
004360             GO TO C1-DECODE-ONE-RECORD-EXIT
004370     END-READ.
004380     IF NOT ACCTFIL-STATUS-OK AND NOT ACCTFIL-EOF
004390         MOVE 'ACCTFIL READ FAILED' TO WS-ERRH-REASON-TEXT
004400         GO TO Z-ABEND-JOB
004410     END-IF.
004420     MOVE SPACES            TO WS-BAL-INT-TEXT WS-BAL-DEC-TEXT.
004430     MOVE ZERO              TO WS-BAL-INT-DIGITS.
004440     UNSTRING AM-BALANCE-TEXT DELIMITED BY '.'
004450              INTO WS-BAL-INT-TEXT WS-BAL-DEC-TEXT.
004460     INSPECT WS-BAL-INT-TEXT TALLYING WS-BAL-INT-DIGITS
004470             FOR CHARACTERS BEFORE INITIAL SPACE.
004480     MOVE ZERO TO WS-BAL-INT-NUMERIC.
004490     IF WS-BAL-INT-DIGITS > 0
004500         MOVE WS-BAL-INT-TEXT (1 : WS-BAL-INT-DIGITS)
004510                              TO WS-BAL-INT-NUMERIC
004520     END-IF.
004530     MOVE WS-BAL-DEC-TEXT TO WS-BAL-DEC-NUMERIC.
004540 C1-DECODE-ONE-RECORD-EXIT. EXIT. EJECT.
004550*
004560****************************************************************
004570*    D-PROCESS-TRANSACTIONS
004580*
004590* Reads TRANSACTIONS-IN one record at a time and, for every
004600* transaction present, CALLs NACT02 to post it against
004610* WS-MASTER-TABLE and writes one detail line to TRANSACTION-LOG.
004620* Same priming-read idiom as C-LOAD-MASTER-TABLE above.
004630*
004640 D-PROCESS-TRANSACTIONS SECTION.
004650     READ TRANSACTIONS-IN
004660         AT END
004670             SET TRNSFIL-EOF TO TRUE
004680     END-READ.
004690     IF NOT TRNSFIL-STATUS-OK AND NOT TRNSFIL-EOF
004700         MOVE 'TRNSFIL READ FAILED' TO WS-ERRH-REASON-TEXT
004710         GO TO Z-ABEND-JOB
004720     END-IF.
004730     GO TO D-010.
004740 D-010.
004750     IF TRNSFIL-EOF
004760         GO TO D-PROCESS-TRANSACTIONS-EXIT
004770     END-IF.
004780     ADD 1 TO WS-CTL-READ-COUNT.
004790     PERFORM D1-PROCESS-ONE-TRANSACTION
004800             THRU D1-PROCESS-ONE-TRANSACTION-EXIT.
004810     READ TRANSACTIONS-IN
004820         AT END
004830             SET TRNSFIL-EOF TO TRUE
004840     END-READ.
004850     IF NOT TRNSFIL-STATUS-OK AND NOT TRNSFIL-EOF
004860         MOVE 'TRNSFIL READ FAILED' TO WS-ERRH-REASON-TEXT
004870         GO TO Z-ABEND-JOB
004880     END-IF.
004890     GO TO D-010.
004900 D-PROCESS-TRANSACTIONS-EXIT. EXIT. EJECT.
004910*
004920****************************************************************
004930*    D1-PROCESS-ONE-TRANSACTION
004940*
004950* Loads the CALL area from the transaction just read, CALLs the
004960* posting engine, accumulates the control totals and writes the
004970* detail line. NACT02 owns every posting and validation rule -
004980* this paragraph only moves data across the CALL boundary and
004990* prints the result.
005000*
005010 D1-PROCESS-ONE-TRANSACTION SECTION.
005020     MOVE TI-TRANSACTION-RECORD TO CA-TRAN-DATA.
005030     MOVE SPACES                TO CA-RESULT-STATUS CA-RESULT-TEXT.
005040     MOVE ZERO                  TO CA-RESULT-BALANCE
005050                                    CA-RESULT-NEW-ACCT
005060                                    CA-RESULT-TABLE-IX
005070                                    CA-RESULT-DEST-TABLE-IX.
005080     CALL WS-LITS-PROGRAM-POST USING CA-CALL-AREA
005090                                      WS-MASTER-TABLE
005100                                      WS-ACCT-COUNT
005110                                      WS-MAX-ACCT-NUMBER.
005120     PERFORM D2-ACCUMULATE-TOTALS THRU D2-ACCUMULATE-TOTALS-EXIT.
005130     PERFORM X-WRITE-LOG-LINE THRU X-WRITE-LOG-LINE-EXIT.
005140 D1-PROCESS-ONE-TRANSACTION-EXIT. EXIT. EJECT.
005150*
005160****************************************************************
005170*    D2-ACCUMULATE-TOTALS
005180*
005190* Rolls the result of one CALL to NACT02 into the run's control
005200* totals, ready for the summary block NACT03 prints at the end
005210* of TRANSACTION-LOG.
005220*
005230 D2-ACCUMULATE-TOTALS SECTION.
005240     IF CA-RESULT-STATUS = '00'
005250         ADD 1 TO WS-CTL-ACCEPTED-COUNT
005260     ELSE
005270         ADD 1 TO WS-CTL-REJECTED-COUNT
005280     END-IF.
005290     EVALUATE TRUE
005300         WHEN TRAN-IS-OPEN
005310             ADD 1 TO WS-CTL-OPEN-COUNT
005320         WHEN TRAN-IS-DEPOSIT
005330             ADD 1 TO WS-CTL-DEPOSIT-COUNT
005340             IF CA-RESULT-STATUS = '00'
005350                 ADD TRAN-AMOUNT TO WS-CTL-DEPOSIT-AMOUNT
005360             END-IF
005370         WHEN TRAN-IS-WITHDRAW
005380             ADD 1 TO WS-CTL-WITHDRAW-COUNT
005390             IF CA-RESULT-STATUS = '00'
005400                 ADD TRAN-AMOUNT TO WS-CTL-WITHDRAW-AMOUNT
005410             END-IF
005420         WHEN TRAN-IS-TRANSFER
005430             ADD 1 TO WS-CTL-TRANSFER-COUNT
005440             IF CA-RESULT-STATUS = '00'
005450                 ADD TRAN-AMOUNT TO WS-CTL-TRANSFER-AMOUNT
005460             END-IF
005470         WHEN TRAN-IS-CLOSE
005480             ADD 1 TO WS-CTL-CLOSE-COUNT
005490         WHEN TRAN-IS-SET-PIN
005500             ADD 1 TO WS-CTL-SETPIN-COUNT
005510         WHEN TRAN-IS-SET-PHONE
005520             ADD 1 TO WS-CTL-SETPHONE-COUNT
005530         WHEN TRAN-IS-SET-ADDRESS
005540             ADD 1 TO WS-CTL-SETADDR-COUNT
005550     END-EVALUATE.
005560 D2-ACCUMULATE-TOTALS-EXIT. EXIT. EJECT.
005570****************************************************************
005580*    X-WRITE-LOG-LINE
005590*
005600* Formats and writes the one detail line the nightly log requires
005610* for the transaction just posted - line number, TRAN-CODE,
005620* account number and ACCEPTED/REJECTED. CA-RESULT-TEXT
005630* is built by NACT02's X-FORMAT-DETAIL-TEXT (the formatted new
005640* balance, the old-to-new change, or the reject reason, as
005650* appropriate) and is simply carried through to the log here.
005660*
005670 X-WRITE-LOG-LINE SECTION.
005680     ADD 1 TO WS-LINE-COUNT.
005690     MOVE SPACES             TO WS-PRINT-DETAIL.
005700     MOVE WS-LINE-COUNT      TO PD-LINE-NUMBER.
005710     MOVE TRAN-CODE          TO PD-TRAN-CODE.
005720     MOVE TRAN-ACCT          TO PD-ACCT-NUMBER.
005730     IF CA-RESULT-STATUS = '00'
005740         MOVE 'ACCEPTED'     TO PD-RESULT
005750     ELSE
005760         MOVE 'REJECTED'     TO PD-RESULT
005770     END-IF.
005780     MOVE CA-RESULT-TEXT     TO PD-DETAIL-TEXT.
005790     WRITE TL-PRINT-LINE     FROM WS-PRINT-RECORD.
005800     IF NOT TRANLOG-STATUS-OK
005810         MOVE 'TRANLOG WRITE FAILED' TO WS-ERRH-REASON-TEXT
005820         GO TO Z-ABEND-JOB
005830     END-IF.
005840 X-WRITE-LOG-LINE-EXIT. EXIT. EJECT.
005850*
005860****************************************************************
005870*    E-REWRITE-MASTER-FILE
005880*
005890* End-of-run processing against WS-MASTER-TABLE - resequence it
005900* into ascending ACCT-NUMBER order (accounts opened during the
005910* run were appended at the foot of the table, out of sequence),
005920* count how many accounts are left open for the summary block,
005930* then rewrite ACCOUNTS-MASTER from the table.
005940*
005950 E-REWRITE-MASTER-FILE SECTION.
005960     PERFORM E1-SORT-MASTER-TABLE THRU E1-SORT-MASTER-TABLE-EXIT.
005970     OPEN OUTPUT ACCOUNTS-MASTER.
005980     IF NOT ACCTFIL-STATUS-OK
005990         MOVE 'ACCTFIL OPEN OUTPUT FAILED' TO WS-ERRH-REASON-TEXT
006000         GO TO Z-ABEND-JOB
006010     END-IF.
006020     MOVE 1 TO WS-MASTER-IX.
006030     GO TO E-010.
006040 E-010.
006050     IF WS-MASTER-IX > WS-ACCT-COUNT
006060         GO TO E-REWRITE-MASTER-FILE-EXIT
006070     END-IF.
006080     IF ACCT-IS-OPEN (WS-MASTER-IX)
006090         ADD 1 TO WS-CTL-ENDING-OPEN-ACCTS
006100     END-IF.
006110     PERFORM E2-ENCODE-ONE-RECORD THRU E2-ENCODE-ONE-RECORD-EXIT.
006120     WRITE AM-ACCOUNT-RECORD.
006130     IF NOT ACCTFIL-STATUS-OK
006140         MOVE 'ACCTFIL WRITE FAILED' TO WS-ERRH-REASON-TEXT
006150         GO TO Z-ABEND-JOB
006160     END-IF.
006170     ADD 1 TO WS-MASTER-IX.
006180     GO TO E-010.
006190 E-REWRITE-MASTER-FILE-EXIT. EXIT. EJECT.
006200*
006210****************************************************************
006220*    E1-SORT-MASTER-TABLE
006230*
006240* Classic bubble sort of WS-MASTER-TABLE into ascending
006250* ACCT-NUMBER sequence. The suite has no COBOL SORT step to call
006260* on for an in-memory table of this size, so entries are swapped
006270* in place through WS-SWAP-ENTRY, the same spare-record-area
006280* technique already used elsewhere in this shop's CICS programs.
006290*
006300 E1-SORT-MASTER-TABLE SECTION.
006310     IF WS-ACCT-COUNT < 2
006320         GO TO E1-SORT-MASTER-TABLE-EXIT
006330     END-IF.
006340     MOVE 1 TO WS-SORT-PASS.
006350     GO TO E1-010.
006360 E1-010.
006370     IF WS-SORT-PASS >= WS-ACCT-COUNT
006380         GO TO E1-SORT-MASTER-TABLE-EXIT
006390     END-IF.
006400     MOVE 'N' TO WS-SORT-SWAPPED-SW.
006410     MOVE 1   TO WS-SORT-IX.
006420     GO TO E1-020.
006430 E1-020.
006440     IF WS-SORT-IX > (WS-ACCT-COUNT - WS-SORT-PASS)
006450         GO TO E1-030
006460     END-IF.
006470     IF ACCT-NUMBER (WS-SORT-IX) > ACCT-NUMBER (WS-SORT-IX + 1)
006480         MOVE WS-MASTER-ENTRY (WS-SORT-IX)     TO WS-SWAP-ENTRY
006490         MOVE WS-MASTER-ENTRY (WS-SORT-IX + 1)
006500                                      TO WS-MASTER-ENTRY (WS-SORT-IX)
006510         MOVE WS-SWAP-ENTRY    TO WS-MASTER-ENTRY (WS-SORT-IX + 1)
006520         SET WS-SORT-A-SWAP-WAS-MADE TO TRUE
006530     END-IF.
006540     ADD 1 TO WS-SORT-IX.
006550     GO TO E1-020.
006560 E1-030.
006570     ADD 1 TO WS-SORT-PASS.
006580     IF NOT WS-SORT-A-SWAP-WAS-MADE
006590         GO TO E1-SORT-MASTER-TABLE-EXIT
006600     END-IF.
006610     GO TO E1-010.
006620 E1-SORT-MASTER-TABLE-EXIT. EXIT. EJECT.
006630*
006640****************************************************************
006650*    E2-ENCODE-ONE-RECORD
006660*
006670* Mirror image of C1-DECODE-ONE-RECORD - moves one table entry
006680* out to AM-ACCOUNT-RECORD, re-justifying ACCT-BALANCE back into
006690* the left-justified decimal text the file carries it as. Again,
006700* no intrinsic function - WS-BAL-EDIT-OUT does the zero-
006710* suppressing edit and INSPECT ... TALLYING FOR LEADING SPACE
006720* finds where the real text begins so it can be left-justified
006730* into AM-BALANCE-TEXT by reference modification.
006740*
006750 E2-ENCODE-ONE-RECORD SECTION.
006760     MOVE SPACES TO AM-ACCOUNT-RECORD.
006770     MOVE ACCT-NUMBER     (WS-MASTER-IX) TO AM-ACCT-NUMBER.
006780     MOVE ACCT-PIN        (WS-MASTER-IX) TO AM-ACCT-PIN.
006790     MOVE ACCT-LAST-NAME  (WS-MASTER-IX) TO AM-LAST-NAME.
006800     MOVE ACCT-FIRST-NAME (WS-MASTER-IX) TO AM-FIRST-NAME.
006810     MOVE ACCT-DOB-R      (WS-MASTER-IX) TO AM-DOB-R.
006820     MOVE ACCT-PHONE      (WS-MASTER-IX) TO AM-PHONE.
006830     MOVE ACCT-STREET     (WS-MASTER-IX) TO AM-STREET.
006840     MOVE ACCT-CITY       (WS-MASTER-IX) TO AM-CITY.
006850     MOVE ACCT-STATE      (WS-MASTER-IX) TO AM-STATE.
006860     MOVE ACCT-ZIP        (WS-MASTER-IX) TO AM-ZIP.
006870     MOVE ACCT-STATUS     (WS-MASTER-IX) TO AM-STATUS.
006880     MOVE ACCT-BALANCE (WS-MASTER-IX)    TO WS-BAL-EDIT-OUT.
006890     MOVE ZERO TO WS-BAL-LEAD-SPACES.
006900     INSPECT WS-BAL-EDIT-OUT TALLYING WS-BAL-LEAD-SPACES
006910             FOR LEADING SPACE.
006920     MOVE SPACES TO AM-BALANCE-TEXT.
006930     MOVE WS-BAL-EDIT-OUT (WS-BAL-LEAD-SPACES + 1 : )
006940                          TO AM-BALANCE-TEXT.
006950 E2-ENCODE-ONE-RECORD-EXIT. EXIT. EJECT.
006960*
006970****************************************************************
006980*    F-CALL-SUMMARY
006990*
007000* Hands the finished control totals to NACT03, which re-opens
007010* TRANSACTION-LOG in EXTEND mode and appends the end-of-run
007020* summary block behind the detail lines written above.
007030*
007040 F-CALL-SUMMARY SECTION.
007050     CALL WS-LITS-PROGRAM-SUMMARY USING WS-CONTROL-TOTALS.
007060 F-CALL-SUMMARY-EXIT. EXIT. EJECT.
007070*
007080****************************************************************
007090*    Z-ABEND-JOB
007100*
007110* A file-status other than successful on any of the three files
007120* this program owns is unrecoverable in a batch step with no
007130* terminal user to tell - dump the reason and stop the job dead
007140* rather than risk posting a partial run.
007150*
007160 Z-ABEND-JOB SECTION.
007170     DISPLAY 'NACT01 ABEND - ' WS-ERRH-REASON-TEXT.
007180     DISPLAY 'ACCTFIL STATUS = ' WS-ACCTFIL-STATUS.
007190     DISPLAY 'TRNSFIL STATUS = ' WS-TRNSFIL-STATUS.
007200     DISPLAY 'TRANLOG STATUS = ' WS-TRANLOG-STATUS.
007210     MOVE 16 TO RETURN-CODE.
007220     STOP RUN.
007230 Z-ABEND-JOB-EXIT. EXIT.

000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwtran.cpy                                            *
000131*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000132*                                                              *
000133* Element of Designing and Programming CICS Applications book  *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* The description of one pending account-maintenance request
000220* is placed in a copy book as a matter of convenience, the
000230* same way the account record itself is (see NACWTREC). It is
000240* used both for the physical 217-byte TRNSFIL record and for
000250* the CA-TRAN-DATA group passed to NACT02 on the posting CALL.
000260*
000270* AMENDMENT HISTORY
000280*
000290*  06/11/03  TWH  CR-4471 ORIGINAL - ONE LINE PER PENDING
000300*            ATM REQUEST, REPLACES THE INTERACTIVE MENU INPUT
000310*            THE OLD FRONT END TOOK FROM THE TELLER KEYBOARD.
000320*  06/25/03  TWH  CR-4471 WIDENED TRAN-STATE FROM 2 TO 30
000330*            BYTES - OPEN/SETADR REQUESTS MAY CARRY A FULL
000340*            STATE NAME RATHER THAN THE 2-LETTER ABBREVIATION.
000350*
000400     05  TRAN-CODE                     PIC X(6).
000500         88  TRAN-IS-OPEN              VALUE 'OPEN  '.
000600         88  TRAN-IS-DEPOSIT           VALUE 'DEPOSI'.
000700         88  TRAN-IS-WITHDRAW          VALUE 'WITHDR'.
000800         88  TRAN-IS-TRANSFER          VALUE 'XFER  '.
000900         88  TRAN-IS-CLOSE             VALUE 'CLOSE '.
001000         88  TRAN-IS-SET-PIN           VALUE 'SETPIN'.
001100         88  TRAN-IS-SET-PHONE         VALUE 'SETPHN'.
001200         88  TRAN-IS-SET-ADDRESS       VALUE 'SETADR'.
001300*
001400* Account the request applies to (0 for OPEN, since the account
001500* does not exist until this engine assigns it one).
001600*
001700     05  TRAN-ACCT                     PIC 9(9).
001800*
001900* PIN surrendered with the request. This is ALWAYS the current/
002000* authenticating PIN, including on SETPIN - the new PIN value
002100* for a SETPIN request travels in TRAN-TEXT-1 (see below) so
002200* that TRAN-PIN keeps one consistent meaning across every code.
002300*
002400     05  TRAN-PIN                      PIC 9(4).
002500*
002600* Dollar amount for DEPOSIT/WITHDR/XFER.
002700*
002800     05  TRAN-AMOUNT                   PIC 9(12)V99.
002900*
003000* Destination account for XFER.
003100*
003200     05  TRAN-DEST-ACCT                PIC 9(9).
003300*
003400* Four free-form text operands. Which value each one carries
003500* depends on TRAN-CODE:
003510*     OPEN   - TEXT-1 first name, TEXT-2 last name, TEXT-3
003520*              street, TEXT-4 city.
003530*     SETADR - TEXT-1 street, TEXT-2 city (TEXT-3/TEXT-4 unused).
003540*     SETPIN - the new four-digit PIN, right-justified into the
003550*              first four bytes of TEXT-1 (TEXT-2/3/4 unused).
003560*     All other codes leave the four fields unused.
003600*
003700     05  TRAN-TEXT-1                   PIC X(30).
003800     05  TRAN-TEXT-2                   PIC X(30).
003900     05  TRAN-TEXT-3                   PIC X(30).
004000     05  TRAN-TEXT-4                   PIC X(30).
004100*
004200* State postal abbreviation or full state name (OPEN/SETADR).
004300* Normalised to its 2-letter form by NACT05 before it is ever
004400* stored on ACCTFIL.
004500*
004600     05  TRAN-STATE                    PIC X(30).
004700     05  TRAN-ZIP                      PIC X(5).
004800*
004900* Date of birth as typed by the teller, MM/DD/YYYY - converted
005000* to packed YYYYMMDD by NACT02 before it is posted (OPEN only).
005100*
005200     05  TRAN-DOB                      PIC X(10).
005300     05  TRAN-PHONE                    PIC 9(10).

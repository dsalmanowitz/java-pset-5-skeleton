000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      naccctrn.cpy                                            *
000131*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000132*                                                              *
000133* Element of Designing and Programming CICS Applications book  *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* This book describes the data passed on the CALL from the
000220* batch driver (NACT01) to the posting engine (NACT02). It
000230* takes the place of the DFHCOMMAREA the two programs used to
000240* share when NACT02 was LINKed to from the teller front end -
000250* the shape of the conversation has not changed, only the
000260* mechanism carrying it.
000270*
000280* AMENDMENT HISTORY
000290*
000300*  06/11/03  TWH  CR-4471 ORIGINAL - CALL INTERFACE FOR THE
000310*            BATCH POSTING ENGINE.
000320*
000400     05  CA-TRAN-DATA.
000500         COPY NACWTRAN.
000600*
000700* NACT02 hands the result of the request straight back in this
000800* group. CA-RESULT-STATUS/CA-RESULT-TEXT use the same code list
000900* as NACWERRH so the driver can write them straight to the log.
001000*
001100     05  CA-RESULT-DATA.
001200         10  CA-RESULT-STATUS          PIC X(2).
001300         10  CA-RESULT-TEXT            PIC X(30).
001400*
001500* Balance after the request posted (whatever it was before the
001600* request if the request was rejected), formatted the way the
001700* detail line prints it.
001800*
001900         10  CA-RESULT-BALANCE         PIC S9(12)V99.
002000*
002100* Account number assigned by an OPEN request - zero for every
002200* other code, and for an OPEN that was rejected.
002300*
002400         10  CA-RESULT-NEW-ACCT        PIC 9(9).
002500*
002600* Index, within the driver's in-memory master table, of the
002700* account the request was posted against (and, for XFER, a
002800* second index for the destination account). Zero if the
002900* account could not be found. NACT02 fills these in so the
003000* driver does not have to re-search the table to rewrite the
003100* entries that changed.
003200*
003300         10  CA-RESULT-TABLE-IX        PIC S9(5) COMP.
003400         10  CA-RESULT-DEST-TABLE-IX   PIC S9(5) COMP.
003500         10  FILLER                    PIC X(10) VALUE SPACES.

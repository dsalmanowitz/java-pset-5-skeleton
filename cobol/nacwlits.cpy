000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwlits.cpy                                            *
000131*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000132*                                                              *
000133* Element of Designing and Programming CICS Applications book  *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Various values which the programs in this suite might need
000220* to be changed are placed in this one copy book so that a
000230* site wishing to rename a file or a subprogram only has one
000240* place to make the change.
000250*
000260* AMENDMENT HISTORY
000270*
000280*  06/11/03  TWH  CR-4471 REWORKED FOR THE NIGHTLY BATCH -
000290*            THE CICS FILE/ABEND LITERALS THIS BOOK USED TO
000300*            HOLD ARE GONE (NO CICS IN THIS SUITE ANY MORE);
000310*            REPLACED WITH THE CALLED-PROGRAM NAMES AND THE
000320*            SIZING LIMITS THE BATCH DRIVER NEEDS.
000330*
000400* Names of the subprograms CALLed out of the batch driver.
000500*
000600     05  WS-LITS-PROGRAM-POST          PIC X(8) VALUE 'NACT02'.
000700     05  WS-LITS-PROGRAM-SUMMARY       PIC X(8) VALUE 'NACT03'.
000800     05  WS-LITS-PROGRAM-STATE         PIC X(8) VALUE 'NACT05'.
000900*
001000* Maximum number of accounts the in-memory master table can
001100* hold in one run, and the maximum length of a state name the
001200* state lookup table will compare against.
001300*
001400     05  WS-LITS-MAX-ACCOUNTS          PIC 9(5) VALUE 50000.
001500     05  WS-LITS-STATE-TABLE-SIZE      PIC 9(3) VALUE 051.
001600*
001700* New-account numbering starts one above the highest account
001800* number found on the master file at the start of the run -
001900* this literal is the number used the very first time the
002000* file is empty.
002100*
002200     05  WS-LITS-FIRST-ACCT-NUMBER     PIC 9(9) VALUE 100000001.

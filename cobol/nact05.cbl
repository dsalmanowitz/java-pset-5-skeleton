000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   NACT05.
000120 AUTHOR.       T W HEPPENSTALL.
000130 INSTALLATION. IBM HURSLEY.
000140 DATE-WRITTEN. MAY 1988.
000150 DATE-COMPILED.
000160 SECURITY.     NONE.
000170*-------------------------------------------------------------*
000180*                                                             *
000190*              @BANNER_START@                                *
000200*     nact05.cbl                                             *
000210*     (C) Copyright IBM Corp. 2000. All Rights Reserved.     *
000220*                                                             *
000230* Element of Designing and Programming CICS Applications book *
000240*              @BANNER_END@                                  *
000250*                                                             *
000260*-------------------------------------------------------------*
000270*
000280****************************************************************
000290* DESCRIPTION
000300*
000310* This program used to provide the Name Search (Browse) function
000320* for the teller front end, STARTBR/READNEXT against ACCTNAM. It
000330* has been repurposed as the state-name lookup subprogram the
000340* posting engine (NACT02) CALLs on every OPEN and SETADR request -
000350* the browse it once did is gone (no terminal to page results to
000360* in a batch step); what survives is the one thing every front-
000370* end caller actually wanted out of it, a fast lookup against a
000380* fixed reference table, which is exactly what the 51-row state
000390* table in NACWSTAT needs.
000400*
000410****************************************************************
000420*    AMENDMENT HISTORY
000430*
000440*     DATE         AUTHOR          DESCRIPTION
000450*
000460* 05/19/88  TWH          ORIGINAL. ACCOUNT NAME BROWSE -
000470*                STARTBR/READNEXT/ENDBR AGAINST ACCTNAM, LINKED
000480*                TO FROM THE BMS FRONT END AND FROM A VB CLIENT
000490*                OVER MQ.
000500* 02/06/91  PXJ          ADDED THE CA-BROWSE-LIMIT COMMAREA FIELD
000510*                SO A CALLER COULD CAP THE NUMBER OF NAMES
000520*                RETURNED IN ONE LINK.
000530* 08/14/92  PXJ          STATE VALIDATION FOR THE ADDRESS-CHANGE
000540*                SCREEN MOVED INTO THIS PROGRAM FROM THE BMS
000550*                FRONT END, SO EVERY CALLER OF THE ADDRESS SCREEN
000560*                VALIDATES A STATE THE SAME WAY.
000570* 11/23/98  RPK  Y2K      YEAR-2000 REVIEW OF THIS SUITE. NO
000580*                2-DIGIT YEAR FIELDS FOUND IN THIS PROGRAM.
000590* 06/11/03  TWH  CR-4471  REWRITTEN FOR THE NIGHTLY BATCH SUITE -
000600*                THE ACCTNAM BROWSE IS RETIRED (ACCTNAM ITSELF IS
000610*                NOT CARRIED FORWARD INTO THE BATCH SUITE); THIS
000620*                PROGRAM NOW DOES ONLY THE STATE-NAME LOOKUP,
000630*                CALLED FROM NACT02 THROUGH THE NACCSTAT
000640*                INTERFACE INSTEAD OF LINKED TO THROUGH A
000650*                COMMAREA.
000660* 02/09/04  TWH  CR-4602  ACCEPT A 2-LETTER INPUT THAT IS ALREADY
000670*                A VALID ABBREVIATION, NOT JUST A FULL STATE
000680*                NAME - ONE SITE'S TELLERS HAD BEEN TYPING THE
000690*                ABBREVIATION DIRECTLY ON THE OPEN-ACCOUNT SCREEN
000700*                FOR YEARS AND CR-4471 BROKE THAT HABIT.
000710*
000720****************************************************************
000730*     FILES
000740*
000750*      NONE - THE ACCTNAM BROWSE THIS PROGRAM USED TO DO IS
000760*      RETIRED; THE STATE TABLE IT NOW SEARCHES IS A WORKING-
000770*      STORAGE LITERAL TABLE (NACWSTAT), NOT A FILE.
000780****************************************************************
000790*     CICS RESOURCES
000800*
000810*      NONE - THIS SUITE NO LONGER RUNS UNDER CICS.
000820****************************************************************
000830*     UTILITIES
000840*
000850****************************************************************
000860*     COPYBOOKS
000870*
000880*      NACWLITS - Common working storage.
000890*      NACWSTAT - The 51-row state name/abbreviation table.
000900*      NACCSTAT - Interface received from NACT02 on the CALL -
000910*                 request text in, abbreviation and found switch
000920*                 out.
000930****************************************************************
000940 
000950 ENVIRONMENT DIVISION.
000960 CONFIGURATION SECTION.
000970 SOURCE-COMPUTER. IBM-370.
000980 OBJECT-COMPUTER. IBM-370.
000990 SPECIAL-NAMES.
001000     C01 IS TOP-OF-FORM.
001010 
001020 DATA DIVISION.
001030 WORKING-STORAGE SECTION.
001040*
001050*    Store eye catcher details to aid dump reading
001060*
001070 01  WS-DEBUG-DETAILS.
001080     05  FILLER                       PIC X(32)
001090           VALUE 'NACT05-------WORKING STORAGE  '.
001100     05  FILLER                       PIC X(08) VALUE SPACES.
001110*
001120* Subscript/length work fields for the upper-case and length-
001130* trim logic ahead of the table search, and the one-character
001140* switch distinguishing a 2-letter abbreviation lookup from a
001150* full-name lookup. Binary, as every subscript in this suite is.
001160*
001170 01  FILLER.
001180     05  WS-NAME-LEN                  PIC S9(3) COMP VALUE 0.
001190     05  WS-ABBR-IX                   PIC S9(3) COMP VALUE 0.
001200     05  WS-LOOKUP-MODE-SW            PIC X          VALUE SPACE.
001210         88  WS-LOOKUP-BY-ABBR        VALUE 'A'.
001220         88  WS-LOOKUP-BY-NAME        VALUE 'N'.
001230     05  FILLER                       PIC X(10)      VALUE SPACES.
001250*
001260* Work copy of the request text, upper-cased and blank-padded,
001270* and a REDEFINES of it broken into single characters so a
001280* trailing-blank length can be measured without an intrinsic
001290* FUNCTION - the same INSPECT TALLYING idiom NACT01/NACT02 use
001300* for left-justifying a numeric-edited field, turned around here
001310* to count trailing spaces instead of leading ones.
001320*
001330 01  WS-WORK-NAME.
001340     05  WS-WORK-NAME-TEXT            PIC X(30).
001350 01  WS-WORK-NAME-R REDEFINES WS-WORK-NAME.
001360     05  WS-WORK-NAME-CHAR            PIC X OCCURS 30 TIMES.
001370* A second overlay of the same work area reaching just the
001380* first two bytes directly, used for the already-an-
001390* abbreviation lookup instead of reference-modifying
001400* WS-WORK-NAME-TEXT(1:2) every time B-020 is entered.
001410*
001420 01  WS-WORK-ABBR-R REDEFINES WS-WORK-NAME.
001430     05  WS-WORK-ABBR                PIC X(2).
001440     05  FILLER                      PIC X(28).
001450*
001460* Various values which you might wish to modify are placed in
001470* one copy book in order to make those sorts of changes more
001480* easily.
001490*
001500 01  FILLER.
001510     05  FILLER                       PIC X(36) VALUE
001520         '********  NACWLITS COPYBOOK  *******'.
001530     COPY NACWLITS.
001540*
001550* The 51-row state table, searched SEARCH ALL for a full-name
001560* lookup (it is kept in ascending alphabetical order for exactly
001570* that reason) and walked linearly for a 2-letter abbreviation
001580* lookup, since WS-STATE-ABBR is not itself a sorted key.
001590*
001600 01  FILLER.
001610     05  FILLER                       PIC X(36) VALUE
001620         '********  NACWSTAT COPYBOOK  *******'.
001630     COPY NACWSTAT.
001640 
001650 EJECT.
001660*
001670 LINKAGE SECTION.
001680*
001690* The request/result interface received from NACT02 - see
001700* NACCSTAT for the shape of the group.
001710*
001720 01  LK-STATE-AREA.
001730     COPY NACCSTAT.
001740 PROCEDURE DIVISION USING LK-STATE-AREA.
001750*
001760 NACT05-MAIN SECTION.
001770*
001780* Normalises CA-STATE-INPUT-TEXT to upper case, decides whether
001790* it looks like an abbreviation already or a full name, and
001800* searches the appropriate way. Every exit from this program
001810* goes through END-NACT05-MAIN with CA-STATE-RESULT already set.
001820*
001830 NACT05-010.
001840     MOVE SPACES TO CA-STATE-ABBR.
001850     MOVE 'N' TO CA-STATE-FOUND-SW.
001860     MOVE CA-STATE-INPUT-TEXT TO WS-WORK-NAME-TEXT.
001870     INSPECT WS-WORK-NAME-TEXT
001880             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
001890                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
001900*
001910 NACT05-020.
001920     MOVE 30 TO WS-NAME-LEN.
001930     GO TO NACT05-020-LOOP.
001940 NACT05-020-LOOP.
001950     IF WS-NAME-LEN = 0
001960         GO TO END-NACT05-MAIN
001970     END-IF.
001980     IF WS-WORK-NAME-CHAR(WS-NAME-LEN) NOT = SPACE
001990         GO TO NACT05-030
002000     END-IF.
002010     SUBTRACT 1 FROM WS-NAME-LEN.
002020     GO TO NACT05-020-LOOP.
002030*
002040* An all-blank request is never found - this also protects the
002050* length-2 abbreviation test below from matching two trailing
002060* spaces.
002070*
002080 NACT05-030.
002090     IF WS-NAME-LEN = 2
002100         SET WS-LOOKUP-BY-ABBR TO TRUE
002110         PERFORM B-SEARCH-BY-ABBR THRU B-SEARCH-BY-ABBR-EXIT
002120     ELSE
002130         SET WS-LOOKUP-BY-NAME TO TRUE
002140         PERFORM A-SEARCH-BY-NAME THRU A-SEARCH-BY-NAME-EXIT
002150     END-IF.
002160*
002170 END-NACT05-MAIN. EXIT PROGRAM. EJECT.
002180*
002190****************************************************************
002200*    A-SEARCH-BY-NAME
002210*
002220* Full-name lookup - SEARCH ALL, since WS-STATE-TABLE is kept in
002230* ascending alphabetical order by WS-STATE-NAME for exactly this
002240* purpose. The table entry is 30 bytes; WS-WORK-NAME-TEXT is
002250* already upper-cased and left in its full 30-byte padded form,
002260* so no further editing is needed before the compare.
002270*
002280 A-SEARCH-BY-NAME SECTION.
002290 A-010.
002300     SEARCH ALL WS-STATE-ENTRY
002310         AT END
002320             GO TO A-SEARCH-BY-NAME-EXIT
002330         WHEN WS-STATE-NAME (WS-STATE-IX) = WS-WORK-NAME-TEXT
002340             MOVE WS-STATE-ABBR (WS-STATE-IX) TO CA-STATE-ABBR
002350             SET CA-STATE-WAS-FOUND TO TRUE
002360     END-SEARCH.
002370 A-SEARCH-BY-NAME-EXIT. EXIT. EJECT.
002380*
002390****************************************************************
002400*    B-SEARCH-BY-ABBR
002410*
002420* Two-letter lookup - WS-STATE-ABBR is not a sorted key, so this
002430* is a plain GO TO-driven walk of the table rather than a SEARCH
002440* ALL, the same style Y-FIND-ACCOUNT in NACT02 uses for its own
002450* non-keyed search.
002460*
002470 B-SEARCH-BY-ABBR SECTION.
002480 B-010.
002490     MOVE 1 TO WS-ABBR-IX.
002500     GO TO B-010-LOOP.
002510 B-010-LOOP.
002520     IF WS-ABBR-IX > WS-LITS-STATE-TABLE-SIZE
002530         GO TO B-SEARCH-BY-ABBR-EXIT
002540     END-IF.
002550     IF WS-STATE-ABBR (WS-ABBR-IX) = WS-WORK-ABBR
002560         MOVE WS-STATE-ABBR (WS-ABBR-IX) TO CA-STATE-ABBR
002570         SET CA-STATE-WAS-FOUND TO TRUE
002580         GO TO B-SEARCH-BY-ABBR-EXIT
002590     END-IF.
002600     ADD 1 TO WS-ABBR-IX.
002610     GO TO B-010-LOOP.
002620 B-SEARCH-BY-ABBR-EXIT. EXIT.

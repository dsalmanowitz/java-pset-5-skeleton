000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      naccstat.cpy                                            *
000131*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000132*                                                              *
000133* Element of Designing and Programming CICS Applications book  *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* This book describes the data passed on the CALL from the
000220* posting engine (NACT02) to the state-lookup subprogram
000230* (NACT05), the batch analogue of the commarea the two programs
000240* used to share when NACT05 was LINKed to from a front end.
000250*
000260* AMENDMENT HISTORY
000270*
000280*  06/11/03  TWH  CR-4471 ORIGINAL - CALL INTERFACE BETWEEN THE
000290*            POSTING ENGINE AND THE STATE-NAME LOOKUP PROGRAM.
000300*
000400     05  CA-STATE-REQUEST.
000500         10  CA-STATE-INPUT-TEXT       PIC X(30).
000600*
000700* NACT05 hands the result straight back in these two fields -
000800* the normalised 2-letter abbreviation if the input was
000900* recognised, and a found/not-found switch if it was not.
001000*
001100     05  CA-STATE-RESULT.
001200         10  CA-STATE-ABBR             PIC X(2).
001300         10  CA-STATE-FOUND-SW         PIC X.
001400             88  CA-STATE-WAS-FOUND    VALUE 'Y'.
001500             88  CA-STATE-NOT-FOUND    VALUE 'N'.
001600         10  FILLER                    PIC X(10) VALUE SPACES.

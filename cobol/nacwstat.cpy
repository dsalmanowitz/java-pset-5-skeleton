000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwstat.cpy                                            *
000131*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000132*                                                              *
000133* Element of Designing and Programming CICS Applications book  *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* Static table of the 51 valid state/territory names (the 50
000220* states plus the District of Columbia) and their 2-letter
000230* postal abbreviation. Built the way every lookup table in
000240* this shop is built - a block of concatenated literals,
000250* REDEFINED as an OCCURS table - so NACT05 can SEARCH ALL it
000260* rather than walking it one entry at a time. The literals
000270* MUST stay in ascending alphabetical order by state name or
000280* the binary search will miss entries.
000290*
000300* AMENDMENT HISTORY
000310*
000320*  06/11/03  TWH  CR-4471 ORIGINAL - REPLACES THE OLD ON-LINE
000330*            PROGRAM'S FREE-FORM STATE FIELD. EVERY OPEN/SETADR
000340*            REQUEST NOW HAS ITS STATE VALIDATED AND NORMALISED
000350*            TO THE 2-LETTER FORM BY NACT05 BEFORE IT IS POSTED.
000360*
000400 01  WS-STATE-TABLE-LITERALS.
001000     05  FILLER        PIC X(32) VALUE 'ALABAMA                       AL'.
001100     05  FILLER        PIC X(32) VALUE 'ALASKA                        AK'.
001200     05  FILLER        PIC X(32) VALUE 'ARIZONA                       AZ'.
001300     05  FILLER        PIC X(32) VALUE 'ARKANSAS                      AR'.
001400     05  FILLER        PIC X(32) VALUE 'CALIFORNIA                    CA'.
001500     05  FILLER        PIC X(32) VALUE 'COLORADO                      CO'.
001600     05  FILLER        PIC X(32) VALUE 'CONNECTICUT                   CT'.
001700     05  FILLER        PIC X(32) VALUE 'DELAWARE                      DE'.
001800     05  FILLER        PIC X(32) VALUE 'DISTRICT OF COLUMBIA          DC'.
001900     05  FILLER        PIC X(32) VALUE 'FLORIDA                       FL'.
002000     05  FILLER        PIC X(32) VALUE 'GEORGIA                       GA'.
002100     05  FILLER        PIC X(32) VALUE 'HAWAII                        HI'.
002200     05  FILLER        PIC X(32) VALUE 'IDAHO                         ID'.
002300     05  FILLER        PIC X(32) VALUE 'ILLINOIS                      IL'.
002400     05  FILLER        PIC X(32) VALUE 'INDIANA                       IN'.
002500     05  FILLER        PIC X(32) VALUE 'IOWA                          IA'.
002600     05  FILLER        PIC X(32) VALUE 'KANSAS                        KS'.
002700     05  FILLER        PIC X(32) VALUE 'KENTUCKY                      KY'.
002800     05  FILLER        PIC X(32) VALUE 'LOUISIANA                     LA'.
002900     05  FILLER        PIC X(32) VALUE 'MAINE                         ME'.
003000     05  FILLER        PIC X(32) VALUE 'MARYLAND                      MD'.
003100     05  FILLER        PIC X(32) VALUE 'MASSACHUSETTS                 MA'.
003200     05  FILLER        PIC X(32) VALUE 'MICHIGAN                      MI'.
003300     05  FILLER        PIC X(32) VALUE 'MINNESOTA                     MN'.
003400     05  FILLER        PIC X(32) VALUE 'MISSISSIPPI                   MS'.
003500     05  FILLER        PIC X(32) VALUE 'MISSOURI                      MO'.
003600     05  FILLER        PIC X(32) VALUE 'MONTANA                       MT'.
003700     05  FILLER        PIC X(32) VALUE 'NEBRASKA                      NE'.
003800     05  FILLER        PIC X(32) VALUE 'NEVADA                        NV'.
003900     05  FILLER        PIC X(32) VALUE 'NEW HAMPSHIRE                 NH'.
004000     05  FILLER        PIC X(32) VALUE 'NEW JERSEY                    NJ'.
004100     05  FILLER        PIC X(32) VALUE 'NEW MEXICO                    NM'.
004200     05  FILLER        PIC X(32) VALUE 'NEW YORK                      NY'.
004300     05  FILLER        PIC X(32) VALUE 'NORTH CAROLINA                NC'.
004400     05  FILLER        PIC X(32) VALUE 'NORTH DAKOTA                  ND'.
004500     05  FILLER        PIC X(32) VALUE 'OHIO                          OH'.
004600     05  FILLER        PIC X(32) VALUE 'OKLAHOMA                      OK'.
004700     05  FILLER        PIC X(32) VALUE 'OREGON                        OR'.
004800     05  FILLER        PIC X(32) VALUE 'PENNSYLVANIA                  PA'.
004900     05  FILLER        PIC X(32) VALUE 'RHODE ISLAND                  RI'.
005000     05  FILLER        PIC X(32) VALUE 'SOUTH CAROLINA                SC'.
005100     05  FILLER        PIC X(32) VALUE 'SOUTH DAKOTA                  SD'.
005200     05  FILLER        PIC X(32) VALUE 'TENNESSEE                     TN'.
005300     05  FILLER        PIC X(32) VALUE 'TEXAS                         TX'.
005400     05  FILLER        PIC X(32) VALUE 'UTAH                          UT'.
005500     05  FILLER        PIC X(32) VALUE 'VERMONT                       VT'.
005600     05  FILLER        PIC X(32) VALUE 'VIRGINIA                      VA'.
005700     05  FILLER        PIC X(32) VALUE 'WASHINGTON                    WA'.
005800     05  FILLER        PIC X(32) VALUE 'WEST VIRGINIA                 WV'.
005900     05  FILLER        PIC X(32) VALUE 'WISCONSIN                     WI'.
006000     05  FILLER        PIC X(32) VALUE 'WYOMING                       WY'.
006100*
006200 01  WS-STATE-TABLE REDEFINES WS-STATE-TABLE-LITERALS.
006300     05  WS-STATE-ENTRY OCCURS 51 TIMES
006400                        ASCENDING KEY IS WS-STATE-NAME
006500                        INDEXED BY WS-STATE-IX.
006600         10  WS-STATE-NAME             PIC X(30).
006700         10  WS-STATE-ABBR             PIC X(2).

000100 IDENTIFICATION DIVISION.
000110 PROGRAM-ID.   NACT03.
000120 AUTHOR.       T W HEPPENSTALL.
000130 INSTALLATION. IBM HURSLEY.
000140 DATE-WRITTEN. APRIL 1988.
000150 DATE-COMPILED.
000160 SECURITY.     NONE.
000170*-------------------------------------------------------------*
000180*                                                             *
000190*              @BANNER_START@                                *
000200*     nact03.cbl                                             *
000210*     (C) Copyright IBM Corp. 2000. All Rights Reserved.     *
000220*                                                             *
000230* Element of Designing and Programming CICS Applications book *
000240*              @BANNER_END@                                  *
000250*                                                             *
000260*-------------------------------------------------------------*
000270*
000280****************************************************************
000290*   DESCRIPTION
000300*
000310* This program is the second half of the convenience print
000320* function that used to drive the attached printer from the BMS
000330* front end - it now prints the control-total summary block that
000340* NACT01 appends to TRANSACTION-LOG at the end of the nightly
000350* account-maintenance run. CALLed once, after NACT01 has closed
000360* TRANSACTION-LOG itself; this program re-opens it EXTEND, writes
000370* the summary lines and closes it again.
000380*
000390****************************************************************
000400*    AMENDMENT HISTORY
000410*
000420*     DATE         AUTHOR          DESCRIPTION
000430*
000440* 04/21/88  TWH          ORIGINAL. SECOND HALF OF THE NACT02
000450*                LINK INTERFACE - PRINTED ONE ACCOUNT-DETAIL
000460*                SLIP PER QUEUED PRINT REQUEST TO THE TERMINAL
000470*                (PRINTER) ASSOCIATED WITH THE STARTED TASK.
000480* 10/03/89  TWH          ADDED A PAGE EJECT (C01) BEFORE THE
000490*                FIRST LINE OF EACH SLIP SO ONE REQUEST DOES NOT
000500*                RUN ONTO THE SAME PAGE AS THE PRINTER IS
000510*                FORMS-ALIGNED TO THE NEXT ACCOUNT.
000520* 05/11/92  PXJ          NACWCTL ADDED TO THE COPYBOOKS THIS
000530*                PROGRAM RECEIVES, WIRED THROUGH FROM NACT01,
000540*                READY FOR THE NIGHT THE CONTROL-TOTAL REPORT
000550*                REPLACES THE SLIP PRINT (SEE 06/11/03 BELOW).
000560* 11/23/98  RPK  Y2K      YEAR-2000 REVIEW OF THIS SUITE. NO
000570*                2-DIGIT YEAR FIELDS FOUND IN THIS PROGRAM.
000580* 06/11/03  TWH  CR-4471  REWRITTEN - THE BMS MAPSET AND THE
000590*                EXEC CICS RETRIEVE/SEND LOOP ARE GONE. THIS
000600*                PROGRAM NOW SOLELY FORMATS AND APPENDS THE
000610*                END-OF-RUN CONTROL-TOTAL SUMMARY BLOCK NACT01
000620*                ACCUMULATES IN NACWCTL, REPLACING THE ACCOUNT-
000630*                DETAIL SLIP PRINT THIS PROGRAM USED TO DO.
000640* 02/09/04  TWH  CR-4602  DOLLAR TOTALS NOW EDITED THROUGH THE
000650*                SAME FLOATING-DOLLAR PICTURE NACT02 USES FOR
000660*                THE TRANLOG DETAIL LINE, SO THE SUMMARY BLOCK
000670*                MATCHES THE DETAIL LINES IT FOLLOWS.
000680*
000690****************************************************************
000700*    FILES
000710*
000720*     TRANLOG - TRANSACTION-LOG
000730*         opened EXTEND - NACT01 has already closed it after
000740*         writing every detail line; this program appends the
000750*         summary block and closes it again
000760****************************************************************
000770*    CICS RESOURCES
000780*
000790*     NONE - THIS SUITE NO LONGER RUNS UNDER CICS.
000800****************************************************************
000810*    UTILITIES
000820*
000830****************************************************************
000840*    COPYBOOKS
000850*
000860*     NACWLITS - Common working storage.
000870*     NACWCTL  - Control-total accumulators, received from
000880*                NACT01 on the CALL (see LINKAGE SECTION).
000890****************************************************************
000900 
000910 ENVIRONMENT DIVISION.
000920 CONFIGURATION SECTION.
000930 SOURCE-COMPUTER. IBM-370.
000940 OBJECT-COMPUTER. IBM-370.
000950 SPECIAL-NAMES.
000960     C01 IS TOP-OF-FORM.
000970 INPUT-OUTPUT SECTION.
000980 FILE-CONTROL.
000990     SELECT TRANSACTION-LOG ASSIGN TO TRANLOG
001000            ORGANIZATION IS LINE SEQUENTIAL
001010            FILE STATUS   IS WS-TRANLOG-STATUS.
001020 
001030 DATA DIVISION.
001040*
001050 FILE SECTION.
001060*
001070* TRANLOG, re-opened EXTEND - one summary line per WRITE, each
001080* built up in WS-PRINT-RECORD (WORKING-STORAGE) before the WRITE.
001090*
001100 FD  TRANSACTION-LOG
001110     LABEL RECORDS ARE STANDARD
001120     RECORD CONTAINS 132 CHARACTERS.
001130 01  TL-PRINT-LINE                    PIC X(132).
001140*
001150 WORKING-STORAGE SECTION.
001160*
001170*   Store eye catcher details to aid dump reading
001180*
001190 01  WS-DEBUG-DETAILS.
001200     05  FILLER                       PIC X(32)
001210           VALUE 'NACT03-------WORKING STORAGE  '.
001220     05  FILLER                       PIC X(08) VALUE SPACES.
001230*
001240* File status byte for the one file this program owns.
001250*
001260 01  FILLER.
001270     05  WS-TRANLOG-STATUS            PIC X(2)  VALUE SPACES.
001280         88  TRANLOG-STATUS-OK        VALUE '00'.
001290     05  WS-ERRH-REASON-TEXT          PIC X(30) VALUE SPACES.
001300     05  FILLER                       PIC X(10) VALUE SPACES.
001310*
001320* Subscripts and line counter - binary, not decimal, the same
001330* house rule NACT01 and NACT02 both follow.
001340*
001350 01  FILLER.
001360     05  WS-CTL-IX                    PIC S9(7) COMP VALUE 0.
001370     05  WS-DOLLAR-IX                 PIC S9(7) COMP VALUE 0.
001380     05  WS-LINE-COUNT                PIC S9(7) COMP VALUE 0.
001390     05  FILLER                       PIC X(10)      VALUE SPACES.
001400*
001410* Various values which you might wish to modify are placed in
001420* one copy book in order to make those sorts of changes more
001430* easily.
001440*
001450 01  FILLER.
001460     05  FILLER                       PIC X(36) VALUE
001470         '********  NACWLITS COPYBOOK  *******'.
001480     COPY NACWLITS.
001490*
001500* Literal text for the per-code count lines of the summary
001510* block, index-aligned with WS-CTL-COUNT-TBL below (itself a
001520* REDEFINES of the LK-CONTROL-TOTALS group received from NACT01)
001530*- OPEN/DEPOSIT/WITHDRAW/TRANSFER/CLOSE/SETPIN/SETPHONE/SETADDR,
001540* the same order the fields appear in NACWCTL.
001550*
001560 01  WS-TRAN-CODE-LABELS.
001570     05  FILLER                       PIC X(25) VALUE
001580         'ACCOUNTS OPENED          '.
001590     05  FILLER                       PIC X(25) VALUE
001600         'DEPOSITS POSTED          '.
001610     05  FILLER                       PIC X(25) VALUE
001620         'WITHDRAWALS POSTED       '.
001630     05  FILLER                       PIC X(25) VALUE
001640         'TRANSFERS POSTED         '.
001650     05  FILLER                       PIC X(25) VALUE
001660         'ACCOUNTS CLOSED          '.
001670     05  FILLER                       PIC X(25) VALUE
001680         'PINS CHANGED             '.
001690     05  FILLER                       PIC X(25) VALUE
001700         'PHONE NUMBERS CHANGED    '.
001710     05  FILLER                       PIC X(25) VALUE
001720         'ADDRESSES CHANGED        '.
001730 01  WS-TRAN-CODE-LABEL-TBL REDEFINES WS-TRAN-CODE-LABELS.
001740     05  WS-TRAN-CODE-LABEL           PIC X(25) OCCURS 8 TIMES.
001750*
001760* Literal text for the dollar-total lines, index-aligned with
001770* WS-CTL-DOLLAR-TBL below.
001780*
001790 01  WS-DOLLAR-LABELS.
001800     05  FILLER                       PIC X(25) VALUE
001810         'TOTAL DOLLARS DEPOSITED  '.
001820     05  FILLER                       PIC X(25) VALUE
001830         'TOTAL DOLLARS WITHDRAWN  '.
001840     05  FILLER                       PIC X(25) VALUE
001850         'TOTAL DOLLARS TRANSFERRED'.
001860 01  WS-DOLLAR-LABEL-TBL REDEFINES WS-DOLLAR-LABELS.
001870     05  WS-DOLLAR-LABEL              PIC X(25) OCCURS 3 TIMES.
001880*
001890* Currency edit work area - same floating-dollar picture and
001900* INSPECT TALLYING left-justify trick NACT02 uses for the
001910* TRANLOG detail line, so the summary figures line up the same
001920* way.
001930*
001940 01  FILLER.
001950     05  WS-CURRENCY-EDIT             PIC $$,$$,$$,$9.99.
001960     05  WS-CURRENCY-LEAD-SPACES      PIC S9(3) COMP.
001970     05  WS-CURRENCY-TEXT             PIC X(19).
001980     05  FILLER                       PIC X(10) VALUE SPACES.
001990*
002000* One TRANSACTION-LOG summary line, held two ways - as a plain
002010* label/value pair for the currency and account-count lines, and
002020* REDEFINEd as a label/edited-count pair for the line-count
002030* lines, so neither format has to carry an unused half.
002040*
002050 01  WS-PRINT-RECORD.
002060     05  WS-PRINT-DETAIL.
002070         10  PD-LABEL                 PIC X(40).
002080         10  PD-VALUE                 PIC X(92).
002090     05  WS-PRINT-COUNT REDEFINES WS-PRINT-DETAIL.
002100         10  PC-LABEL                 PIC X(30).
002110         10  PC-COUNT-EDIT            PIC ZZZ,ZZ9.
002120         10  FILLER                   PIC X(66).
002130*
002140 EJECT.
002150*
002160 LINKAGE SECTION.
002170*
002180* The control totals NACT01 accumulated across the run - the
002190* same NACWCTL layout NACT01 holds as WS-CONTROL-TOTALS, passed
002200* here by reference on the CALL.
002210*
002220 01  LK-CONTROL-TOTALS.
002230     COPY NACWCTL.
002240 01  LK-CTL-COUNT-TBL REDEFINES LK-CONTROL-TOTALS.
002250     05  LK-CTL-COUNT                 PIC S9(7) COMP
002260                                      OCCURS 8 TIMES.
002270     05  FILLER                       PIC X(58).
002280*
002290* Second overlay of the same group, reaching the three dollar
002300* totals (WS-CTL-DOLLAR-TOTALS in NACWCTL) as a table aligned
002310* with WS-DOLLAR-LABEL-TBL above - the 44-byte FILLER skips
002320* over WS-CTL-COUNTS and WS-CTL-DISPOSITION ahead of it. The
002330* dollar fields themselves are zoned DISPLAY, not COMP-3, same
002340* as TRAN-AMOUNT and ACCT-BALANCE elsewhere in this suite.
002350*
002360 01  LK-CTL-DOLLAR-TBL REDEFINES LK-CONTROL-TOTALS.
002370     05  FILLER                       PIC X(44).
002380     05  LK-CTL-DOLLAR-AMOUNT         PIC S9(12)V99
002390                                      OCCURS 3 TIMES.
002400     05  FILLER                       PIC X(04).
002410*
002420 PROCEDURE DIVISION USING LK-CONTROL-TOTALS.
002430*
002440 NACT03-MAIN SECTION.
002450*
002460* Re-open TRANSACTION-LOG EXTEND, write the summary block NACT01
002470* accumulated across the run, close the file and return control
002480* to NACT01. This program never STOPs the run - it is a CALLed
002490* subprogram.
002500*
002510 NACT03-010.
002520     OPEN EXTEND TRANSACTION-LOG.
002530     IF NOT TRANLOG-STATUS-OK
002540         MOVE 'TRANLOG OPEN EXTEND FAILED' TO WS-ERRH-REASON-TEXT
002550         GO TO Z-ABEND-JOB
002560     END-IF.
002570*
002580 NACT03-020.
002590     PERFORM B-FORMAT-TOTALS THRU B-FORMAT-TOTALS-EXIT.
002600*
002610 NACT03-030.
002620     CLOSE TRANSACTION-LOG.
002630     EXIT PROGRAM.
002640*
002650 END-NACT03-MAIN. EXIT. EJECT.
002660*
002670****************************************************************
002680*   B-FORMAT-TOTALS
002690*
002700* Writes every line of the end-of-run summary block in the
002710* order required: total processed, accepted/rejected, count by
002720* TRAN-CODE (one line per code, table-driven), the three dollar
002730* totals, then the ending open-account count. The first line of
002740* the block is preceded by a page eject so it never shares a page
002750* with the last TRANSACTION-LOG detail line.
002760*
002770 B-FORMAT-TOTALS SECTION.
002780 B-010.
002790     MOVE SPACES TO WS-PRINT-RECORD.
002800     MOVE 'TOTAL TRANSACTIONS PROCESSED' TO PC-LABEL.
002810     MOVE WS-CTL-READ-COUNT TO PC-COUNT-EDIT.
002820     WRITE TL-PRINT-LINE FROM WS-PRINT-RECORD
002830           AFTER ADVANCING C01.
002840*
002850 B-020.
002860     MOVE SPACES TO WS-PRINT-RECORD.
002870     MOVE 'TOTAL ACCEPTED' TO PC-LABEL.
002880     MOVE WS-CTL-ACCEPTED-COUNT TO PC-COUNT-EDIT.
002890     WRITE TL-PRINT-LINE FROM WS-PRINT-RECORD
002900           AFTER ADVANCING 1 LINE.
002910*
002920     MOVE SPACES TO WS-PRINT-RECORD.
002930     MOVE 'TOTAL REJECTED' TO PC-LABEL.
002940     MOVE WS-CTL-REJECTED-COUNT TO PC-COUNT-EDIT.
002950     WRITE TL-PRINT-LINE FROM WS-PRINT-RECORD
002960           AFTER ADVANCING 1 LINE.
002970*
002980* Count by TRAN-CODE - eight lines, one per code, table-driven
002990* off WS-TRAN-CODE-LABEL-TBL and LK-CTL-COUNT-TBL. GO TO loop,
003000* not PERFORM VARYING, the same style the table searches in
003010* NACT01 and NACT02 use.
003020*
003030 B-030.
003040     MOVE 1 TO WS-CTL-IX.
003050     GO TO B-030-LOOP.
003060 B-030-LOOP.
003070     IF WS-CTL-IX > 8
003080         GO TO B-040
003090     END-IF.
003100     MOVE SPACES TO WS-PRINT-RECORD.
003110     MOVE WS-TRAN-CODE-LABEL(WS-CTL-IX) TO PC-LABEL.
003120     MOVE LK-CTL-COUNT(WS-CTL-IX)       TO PC-COUNT-EDIT.
003130     WRITE TL-PRINT-LINE FROM WS-PRINT-RECORD
003140           AFTER ADVANCING 1 LINE.
003150     ADD 1 TO WS-CTL-IX.
003160     GO TO B-030-LOOP.
003170*
003180* Dollar totals - edited through the same floating-dollar
003190* picture and left-justify trick NACT02 uses for the TRANLOG
003200* detail line, so the figures line up under the detail lines
003210* above them.
003220*
003230 B-040.
003240     MOVE 1 TO WS-DOLLAR-IX.
003250     GO TO B-040-LOOP.
003260 B-040-LOOP.
003270     IF WS-DOLLAR-IX > 3
003280         GO TO B-050
003290     END-IF.
003300     MOVE LK-CTL-DOLLAR-AMOUNT(WS-DOLLAR-IX) TO WS-CURRENCY-EDIT.
003310     MOVE ZERO TO WS-CURRENCY-LEAD-SPACES.
003320     INSPECT WS-CURRENCY-EDIT TALLYING WS-CURRENCY-LEAD-SPACES
003330             FOR LEADING SPACE.
003340     MOVE SPACES TO WS-CURRENCY-TEXT.
003350     MOVE WS-CURRENCY-EDIT(WS-CURRENCY-LEAD-SPACES + 1: )
003360          TO WS-CURRENCY-TEXT.
003370     MOVE SPACES TO WS-PRINT-RECORD.
003380     MOVE WS-DOLLAR-LABEL(WS-DOLLAR-IX) TO PD-LABEL.
003390     MOVE WS-CURRENCY-TEXT              TO PD-VALUE.
003400     WRITE TL-PRINT-LINE FROM WS-PRINT-RECORD
003410           AFTER ADVANCING 1 LINE.
003420     ADD 1 TO WS-DOLLAR-IX.
003430     GO TO B-040-LOOP.
003440*
003450 B-050.
003460     MOVE SPACES TO WS-PRINT-RECORD.
003470     MOVE 'ACCOUNTS OPEN AT END OF RUN' TO PC-LABEL.
003480     MOVE WS-CTL-ENDING-OPEN-ACCTS TO PC-COUNT-EDIT.
003490     WRITE TL-PRINT-LINE FROM WS-PRINT-RECORD
003500           AFTER ADVANCING 1 LINE.
003510*
003520 B-FORMAT-TOTALS-EXIT. EXIT. EJECT.
003530*
003540****************************************************************
003550*   Z-ABEND-JOB
003560*
003570* A failed OPEN on TRANSACTION-LOG means NACT01 finished its run
003580* but the summary could not be appended - the operator needs to
003590* know, so the job is failed rather than letting NACT01 report a
003600* clean return code with an incomplete log.
003610*
003620 Z-ABEND-JOB.
003630     DISPLAY 'NACT03 ABEND - ' WS-ERRH-REASON-TEXT.
003640     DISPLAY 'TRANLOG STATUS = ' WS-TRANLOG-STATUS.
003650     MOVE 16 TO RETURN-CODE.
003660     STOP RUN.

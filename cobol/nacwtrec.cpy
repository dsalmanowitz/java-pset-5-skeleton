000100*--------------------------------------------------------------*
000110*                                                              *
000120*               @BANNER_START@                                 *
000130*      nacwtrec.cpy                                            *
000131*      (C) Copyright IBM Corp. 2000. All Rights Reserved.      *
000132*                                                              *
000133* Element of Designing and Programming CICS Applications book  *
000194*               @BANNER_END@                                   *
000195*                                                              *
000196*--------------------------------------------------------------*
000197*
000210* The description of the account record is placed in a copy
000220* book as a matter of convenience. It is used both as the
000230* in-memory table entry for the account master (NACT01 holds
000240* one occurrence per account read from ACCTFIL) and as the
000250* single-record work area passed to the posting engine (NACT02)
000260* on each CALL.
000270*
000280* AMENDMENT HISTORY
000290*
000300*  09/14/99  RJL  ORIGINAL - TREC-AREA FOR NAME/ADDR MAINTENANCE
000310*  11/02/99  RJL  ADD LIMITDO, PAY-HIST FOR CREDIT HISTORY WORK
000320*  06/11/03  TWH  CR-4471 REWORKED FOR NIGHTLY ACCOUNT-
000321*            MAINTENANCE BATCH (ACCTDO/LIMITDO/PAY-HIST FIELDS
000322*            RETIRED - REPLACED WITH THE BALANCE/PIN/ADDRESS
000323*            FIELDS THE BATCH POSTING ENGINE NEEDS).
000330*
000400     05  ACCT-NUMBER                   PIC 9(9).
000410*
000420* Four-digit customer PIN. Always carried as a zero-padded
000430* numeric value - 0042 is a legitimate PIN, not an error.
000440*
000500     05  ACCT-PIN                      PIC 9(4).
000510*
000520* Current ledger balance. Held here as signed packed numeric
000530* for arithmetic; ACCTFIL itself stores the balance as a left-
000540* justified display field (see AM-BALANCE-TEXT in NACT01) so
000550* ACCT-BALANCE is filled by the codec on read and unloaded by
000560* the codec on rewrite.
000570*
000600     05  ACCT-BALANCE                  PIC S9(12)V99.
000700*
000800* Name is carried last-name-first to match the sequence the
000900* master file is kept in on disk (see NACT01 ascending rewrite).
001000*
001100     05  ACCT-LAST-NAME                PIC X(20).
001200     05  ACCT-FIRST-NAME               PIC X(15).
001300*
001400* Date of birth is broken down into its component parts so
001500* that the posting engine can validate/compare without having
001600* to re-parse the packed YYYYMMDD form on every reference.
001700*
001800     05  ACCT-DOB.
001900         10  ACCT-DOB-CCYY             PIC 9(4).
002000         10  ACCT-DOB-MM               PIC 9(2).
002100         10  ACCT-DOB-DD               PIC 9(2).
002110     05  ACCT-DOB-R REDEFINES ACCT-DOB PIC 9(8).
002200*
002300     05  ACCT-PHONE                    PIC 9(10).
002400     05  ACCT-STREET                   PIC X(30).
002500     05  ACCT-CITY                     PIC X(30).
002600     05  ACCT-STATE                    PIC X(2).
002700     05  ACCT-ZIP                      PIC X(5).
002800*
002900* Account status. 'Y' accounts are active and post normally;
003000* 'N' accounts have been closed by a CLOSE transaction and are
003100* kept on the file (never physically deleted) exactly as the
003200* interactive program used to leave them.
003300*
003400     05  ACCT-STATUS                   PIC X(1).
003500         88  ACCT-IS-OPEN              VALUE 'Y'.
003600         88  ACCT-IS-CLOSED            VALUE 'N'.
003700*
003800* Spare bytes, carried forward from the days this copy book
003900* described the credit-history work area, retained in case a
004000* future release needs to widen the account entry without
004100* disturbing every COPY of this book.
004200*
004300     05  FILLER                        PIC X(05).
